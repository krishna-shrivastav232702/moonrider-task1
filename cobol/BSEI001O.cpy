000100*================================================================*
000110*    COPY          BSEI001O                                     *
000120*    SISTEMA       BSE - BUS DE SERVICIO EMPRESARIAL            *
000130*    OBJETO        TRAMA DE SALIDA - IDENTIDAD CONSOLIDADA      *
000140*    DESCRIPCION   UN REGISTRO POR SOLICITUD, ESCRITO A         *
000150*                  IDENTIFY-RESULT-FILE EN EL MISMO ORDEN EN    *
000160*                  QUE SE LEYO LA SOLICITUD.                    *
000170*----------------------------------------------------------------*
000180*    FO8891 03/02/86 PAMH  VERSION ORIGINAL DE LA TRAMA         *
000190*    RQ0740 14/06/91 EJRG  SE AMPLIA OCCURS DE TELEFONOS DE 5   *
000200*                          A 10 POR PEDIDO DE OPERACIONES       *
000210*================================================================*
000220 01  BSEI001O-TRAMA.
000230     02  BSEI001O-PRIMARY-ID          PIC 9(09).
000240     02  BSEI001O-EMAIL-COUNT         PIC 9(02).
000250     02  BSEI001O-EMAILS              PIC X(50)  OCCURS 10 TIMES.
000260     02  BSEI001O-PHONE-COUNT         PIC 9(02).
000270     02  BSEI001O-PHONES              PIC X(20)  OCCURS 10 TIMES.
000280     02  BSEI001O-SECUNDARIO-COUNT    PIC 9(02).
000290     02  BSEI001O-SECUNDARIOS         PIC 9(09)  OCCURS 20 TIMES.
000300     02  FILLER                       PIC X(20).
