000100*================================================================*
000110*    COPY          BSEI002L                                     *
000120*    SISTEMA       BSE - BUS DE SERVICIO EMPRESARIAL            *
000130*    OBJETO        PARTE ESPECIFICA DE LA LLAMADA A BSEI002     *
000140*    DESCRIPCION   DATOS DE ENTRADA (SOLICITUD) Y DE SALIDA     *
000150*                  (RED DE ENLACE YA RESUELTA) PARA LA FUNCION  *
000160*                  'PROCESA'. EN 'ABRIR '/'CERRAR ' SOLO SE     *
000170*                  USA EL SOBRE BSEICOM.                        *
000180*----------------------------------------------------------------*
000190*    FO8891 04/02/86 PAMH  VERSION ORIGINAL                     *
000200*    RQ0740 14/06/91 EJRG  SE AMPLIA OCCURS DE LA RED DE 20 A   *
000210*                          30 POR VOLUMEN DE CUENTAS COMPARTIDAS*
000220*================================================================*
000230 01  BSEI002L-DATOS.
000240*    --------------- DATOS DE ENTRADA --------------------------*
000250     02  BSEI002L-REQ-EMAIL       PIC X(50).
000260     02  BSEI002L-REQ-PHONE       PIC X(20).
000270*    --------------- DATOS DE SALIDA ------------------------- *
000280     02  BSEI002L-PRIMARY-ID      PIC 9(09).
000290     02  BSEI002L-IND-PRIMARIO-NUEVO    PIC X(01).
000300         88  BSEI002L-HUBO-PRIMARIO-NUEVO    VALUE 'S'.
000310     02  BSEI002L-IND-SECUNDARIO-NUEVO  PIC X(01).
000320         88  BSEI002L-HUBO-SECUNDARIO-NUEVO  VALUE 'S'.
000330     02  BSEI002L-IND-PROMOCION         PIC X(01).
000340         88  BSEI002L-HUBO-PROMOCION         VALUE 'S'.
000350     02  BSEI002L-RED-CANTIDAD    PIC 9(03).
000360     02  BSEI002L-RED-ENLACE OCCURS 30 TIMES.
000380         03  BSEI002L-RED-ID         PIC 9(09).
000390         03  BSEI002L-RED-EMAIL      PIC X(50).
000400         03  BSEI002L-RED-PHONE      PIC X(20).
000410         03  BSEI002L-RED-LINK-PREC  PIC X(09).
000420         03  BSEI002L-RED-CREATED    PIC 9(08).
000430         03  BSEI002L-RED-SEQ        PIC 9(04).
000440*    ------- RESERVADO PARA EXPANSION FUTURA DEL RENGLON -------*
000450     02  FILLER                       PIC X(10).
