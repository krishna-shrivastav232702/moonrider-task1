000100******************************************************************
000110***   * RQ5190 14/02/01 LMR  NORMALIZA ESCALARES A NIVEL 77     *
000120***   * RQ4417 19/03/99 HGTZ ARREGLO DE SIGLO PARA 2000 (Y2K)    *
000130***   * RQ1298 25/01/99 HGTZ VALIDACION DE SIGLO EN FECHA ALTA   *
000140***   * RQ0740 14/06/91 EJRG AMPLIA RED DE ENLACE A 30 OCCURS    *
000150***   * FO9004 19/09/88 PAMH AGREGA FUNCION CERRAR - REGRABA     *
000160***   * FO8891 11/02/86 EJRG AGREGA DESEMPATE POR SECUENCIA DIA  *
000170***   * FO8891 04/02/86 PAMH PROYECTO BUS DE SERV EMPRESARIAL    *
000180***   * RECONCILIACION DE IDENTIDAD DE CONTACTOS                 *
000190******************************************************************
000200*IDAPL*BSE
000210*OBJET************************************************************
000220*OBJET*** RUTINA MAESTRO DE CONTACTOS - BUSQUEDA DE             **
000230*OBJET*** COINCIDENCIAS, ARMADO DE LA RED DE ENLACE,            **
000240*OBJET*** PROMOCION DE PRIMARIO Y ALTA DE SECUNDARIO            **
000250*OBJET************************************************************
000260*OBJET*                                                          *
000270*OBJET*** ESTE ES EL PROGRAMA QUE SI TOCA EL MAESTRO            **
000280*OBJET*** CONTACT-MASTER: EN LA FUNCION 'ABRIR  ' LO CARGA      **
000290*OBJET*** COMPLETO A WS-CONTACT-TABLA; EN 'PROCESA' APLICA      **
000300*OBJET*** LAS OCHO REGLAS DE NEGOCIO DE RECONCILIACION DE       **
000310*OBJET*** IDENTIDAD SOBRE ESA TABLA EN MEMORIA Y REGRESA LA     **
000320*OBJET*** RED DE ENLACE YA RESUELTA; EN 'CERRAR ' REGRABA       **
000330*OBJET*** TODA LA TABLA AL MAESTRO. BSEI001 ES EL UNICO         **
000340*OBJET*** PROGRAMA QUE LO INVOCA (VER COPY BSEICOM/BSEI002L).   **
000350*OBJET*                                                          *
000360*=======================*
000370 IDENTIFICATION DIVISION.
000380*=======================*
000390 PROGRAM-ID.    BSEI002.
000400 AUTHOR.        P A MARTINEZ HARO.
000410 INSTALLATION.  BSE - BUS DE SERVICIO EMPRESARIAL.
000420 DATE-WRITTEN.  04/02/86.
000430 DATE-COMPILED.
000440 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000450*----------------------------------------------------------------*
000460*    ESTE PROGRAMA TIENE ACCESO DIRECTO AL MAESTRO DE            *
000470*    CONTACTOS (CONTACT-MASTER) - SU DISTRIBUCION FUERA          *
000480*    DEL AREA DE SISTEMAS DEBE SEGUIR LA POLITICA DE             *
000490*    CONFIDENCIALIDAD DE LA INSTALACION.                         *
000500*----------------------------------------------------------------*
000510*----------------------------------------------------------------*
000520*    BITACORA DE CAMBIOS                                        *
000530*----------------------------------------------------------------*
000540*    04/02/86  PAMH  FO8891  VERSION ORIGINAL. RECIBE SOLICITUD  *
000550*                            DE IDENTIFY, BUSCA COINCIDENCIAS EN *
000560*                            EL MAESTRO Y ARMA LA RED DE ENLACE. *
000570*    EN ESA FECHA EL MAESTRO SE LLAMABA ARCH-CONTACTOS           *
000580*    Y NO EXISTIA LA IDEA DE RED DE ENLACE - SOLO SE             *
000590*    REGRESABA UN CONTACT-ID DE PRIMARIO.                        *
000600*    11/02/86  EJRG  FO8891  SE AGREGA WS-NEXT-SEQ COMO DESEMPATE*
000610*                            DE ALTAS DEL MISMO DIA.             *
000620*    ANTES DOS ALTAS EN EL MISMO SEGUNDO PODIAN QUEDAR           *
000630*    CON LA MISMA CM-CONTACT-SEQ Y EL DESEMPATE DE               *
000640*    ANTIGUEDAD (REGLA 3) NO SABIA CUAL ERA PRIMERO.             *
000650*    19/09/88  PAMH  FO9004  SE AGREGA FUNCION 'CERRAR ' PARA    *
000660*                            REGRABAR EL MAESTRO A FIN DE CORRI- *
000670*                            DA (NO HAY ISAM DISPONIBLE).        *
000680*    EL MAESTRO ES UN ARCHIVO SECUENCIAL PLANO, NO UN            *
000690*    ISAM, POR ESO TODA LA TABLA SE REGRABA COMPLETA EN          *
000700*    CADA CORRIDA EN VEZ DE REESCRIBIR SOLO LOS                  *
000710*    RENGLONES QUE CAMBIARON.                                    *
000720*    14/06/91  EJRG  RQ0740  LA RED DE ENLACE CRECE DE 20 A 30   *
000730*                            POSICIONES POR VOLUMEN DE CUENTAS   *
000740*                            COMPARTIDAS ENTRE CLIENTES.         *
000750*    EL TAMANO ANTERIOR (20) SE DESBORDABA EN CUENTAS            *
000760*    (ESTA AMPLIACION SE HIZO EN LOS DOS PROGRAMAS A LA          *
000770*    VEZ PORQUE LA RED VIAJA COMPLETA EN BSEI002L).              *
000780*    CORPORATIVAS CON MUCHOS TELEFONOS COMPARTIDOS -             *
000790*    BSEI002L TAMBIEN SE AMPLIO AL MISMO TIEMPO.                 *
000800*    25/01/99  HGTZ  RQ1298  SE AGREGA VALIDACION DE SIGLO AL    *
000810*                            CARGAR EL MAESTRO (VER CM-RFC-SIGLO)*
000820*    CM-CONTACT-CREATED PASO DE 6 A 8 POSICIONES EN EL           *
000830*    MAESTRO; CM-CONTACT-RFC QUEDA RESERVADO PARA EL             *
000840*    SIGLO DE ALTA ORIGINAL EN CASO DE QUE ALGUN DIA SE          *
000850*    NECESITE RECONSTRUIR UNA FECHA MAL CARGADA.                 *
000860*    19/03/99  HGTZ  RQ4417  ARREGLO DE SIGLO PARA EL ANIO 2000. *
000870*                            LA FECHA DE SISTEMA SE EXPANDE A    *
000880*                            CCYYMMDD ANTES DE COMPARAR ALTAS.   *
000890*    SIN ESTE CAMBIO LA COMPARACION DE WS-CT-CREATED             *
000900*    CONTRA WS-TODAY-CCYYMMDD EN 0160 HUBIERA FALLADO            *
000910*    A PARTIR DEL PRIMER DIA DEL ANIO 2000.                      *
000920*    02/04/99  HGTZ  RQ4502  SE CORRIGE 0320-CREAR-PRIMARIO-NUEVO:
000930*    NO GRABABA EL NUEVO CONTACT-ID EN WS-PRIMARIO-ID,           *
000940*    ASI QUE LA TRAMA DE RESULTADO DE CUALQUIER ALTA             *
000950*    DE PRIMARIO SALIA CON RESULT-PRIMARY-ID EN CEROS.           *
000960*    SE DETECTO EN UNA PRUEBA DE REGRESION DONDE TODOS           *
000970*    LOS CLIENTES NUEVOS TENIAN EL MISMO PRIMARY-ID.             *
000980*    14/02/01  LMR   RQ5190  SE PROMUEVEN CONTADOR, WE-RC Y     *
000990*                            WS-NEXT-SEQ A NIVEL 77.            *
001000*    AUDITORIA DE ESTANDARES DE PROGRAMACION DEL AREA DE         *
001010*    SISTEMAS - ESCALARES SUELTOS QUE NO FORMAN PARTE DE         *
001020*    NINGUN REGISTRO DEBEN DECLARARSE A NIVEL 77, NO COMO        *
001030*    SUBORDINADOS DE UN 01 DE CONVENIENCIA. SIN CAMBIO DE        *
001040*    LOGICA.                                                     *
001050*----------------------------------------------------------------*
001060*====================*
001070 ENVIRONMENT DIVISION.
001080*====================*
001090 CONFIGURATION SECTION.
001100 SPECIAL-NAMES.
001110     C01 IS TOP-OF-FORM.
001120*    ESTE PROGRAMA NO IMPRIME NADA - C01 SE HEREDA DEL           *
001130*    ESQUELETO ESTANDAR DE PROGRAMA DE LA INSTALACION Y          *
001140*    SE DEJA AUNQUE NO SE USE.                                   *
001150*---------------------*
001160 INPUT-OUTPUT SECTION.
001170*---------------------*
001180 FILE-CONTROL.
001190     SELECT CONTACT-MASTER      ASSIGN TO CONTACTM
001200         ORGANIZATION IS LINE SEQUENTIAL
001210         FILE STATUS IS WS-FS-CONTACT-MASTER.
001220*    CONTACTM - MAESTRO DE CONTACTOS, SECUENCIAL DE              *
001230*    LINEA. SE ABRE A LECTURA EN 'ABRIR  ' Y SE REABRE           *
001240*    A ESCRITURA EN 'CERRAR ' (DOS OPEN DISTINTOS - NO           *
001250*    SE PUEDE TENER ABIERTO A LECTURA Y ESCRITURA A LA           *
001260*    VEZ UN ARCHIVO SECUENCIAL DE LINEA).                        *
001270*=============*
001280 DATA DIVISION.
001290*=============*
001300 FILE SECTION.
001310*-------------*
001320 FD  CONTACT-MASTER
001330     LABEL RECORDS ARE STANDARD.
001340     COPY BSEIMAST.
001350*    LAYOUT DEL MAESTRO - VER COPY BSEIMAST.                     *
001360*-------------------------*
001370 WORKING-STORAGE SECTION.
001380*-------------------------*
001390*    CONTADOR Y WE-RC SE DECLARAN A NIVEL 77 (NO EN UN           *
001400*    GRUPO) PORQUE SON ESCALARES SUELTOS DE USO GENERAL,         *
001410*    NO PARTE DE NINGUNA ESTRUCTURA DE REGISTRO.                 *
001420 77  CONTADOR                PIC 9(05)  COMP VALUE ZEROS.
001430 77  WE-RC                   PIC S9(08) COMP VALUE ZEROS.
001440 01  WE-ESPECIALES.
001450*    INDICES DE TABLA Y SWITCHES DE USO GENERAL. WS-IX           *
001460*    RECORRE WS-CONTACT-TABLA, WS-JX/WS-KX SE USAN EN            *
001470*    BUSQUEDAS ANIDADAS DENTRO DE LOS PERFORM DE LA RED,         *
001480*    WS-NX RECORRE WS-TABLA-RED AL EXPORTAR (0460/0462).         *
001490     02  WS-IX                   PIC 9(05)  COMP VALUE ZEROS.
001500     02  WS-JX                   PIC 9(05)  COMP VALUE ZEROS.
001510     02  WS-KX                   PIC 9(05)  COMP VALUE ZEROS.
001520     02  WS-NX                   PIC 9(05)  COMP VALUE ZEROS.
001530     02  WE-BLANCO               PIC X(01)       VALUE SPACES.
001540     02  WX-SW-FOUND             PIC X(01)       VALUE 'N'.
001550         88  WX-SEMILLA-ENCONTRADA    VALUE 'S'.
001560     02  WX-SW-EXACTO            PIC X(01)       VALUE 'N'.
001570         88  WX-PAR-EXACTO-HALLADO    VALUE 'S'.
001580     02  WS-FOUND-IX             PIC 9(05)  COMP VALUE ZEROS.
001590     02  WS-MASTER-EOF           PIC X(01)       VALUE 'N'.
001600         88  WS-FIN-MAESTRO           VALUE 'Y'.
001610     02  FILLER                  PIC X(05)       VALUE SPACES.
001620*    ------------- RENGLON RESERVADO PARA EXPANSION --           *
001630*------------------ FECHA DE CORRIDA - AJUSTE DE SIGLO ---------*
001640*    IGUAL QUE EN BSEI001 (RQ4417/RQ4502) - LA FECHA DE          *
001650*    SISTEMA SE EXPANDE A 8 DIGITOS DE ANIO ANTES DE             *
001660*    COMPARARLA CONTRA CM-CONTACT-CREATED (VER 0150).            *
001670 01  WS-FECHA-SISTEMA.
001680     02  WS-SYS-DATE-6           PIC 9(06)       VALUE ZEROS.
001690     02  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-6.
001700         03  WS-SYS-YY           PIC 9(02).
001710         03  WS-SYS-MM           PIC 9(02).
001720         03  WS-SYS-DD           PIC 9(02).
001730     02  WS-SIGLO-CORTE          PIC 9(02)       VALUE 50.
001740     02  WS-TODAY-CCYYMMDD       PIC 9(08)       VALUE ZEROS.
001750     02  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.
001760         03  WS-TODAY-CCYY       PIC 9(04).
001770         03  WS-TODAY-MM         PIC 9(02).
001780         03  WS-TODAY-DD         PIC 9(02).
001790     02  FILLER                  PIC X(05)       VALUE SPACES.
001800*    ------------- RENGLON RESERVADO PARA EXPANSION --           *
001810*------------------ IDENTIFICADOR NUMERICO / ALFA --------------*
001820*    AREA DE TRABAJO ALFA/NUMERICA TEMPORAL - NO SE USA          *
001830*    ACTUALMENTE EN ESTE PROGRAMA (SE CONSERVA DEL               *
001840*    ESQUELETO COMUN DE LA INSTALACION).                         *
001850 01  WS-ID-TRABAJO.
001860     02  WS-ID-ALFA              PIC X(09)       VALUE SPACES.
001870     02  WS-ID-NUM REDEFINES WS-ID-ALFA
001880                                 PIC 9(09).
001890     02  FILLER                  PIC X(05)       VALUE SPACES.
001900*    ------------- RENGLON RESERVADO PARA EXPANSION --           *
001910 01  WS-NEXT-ID                  PIC 9(09)  COMP VALUE ZEROS.
001920*    SIGUIENTE CONTACT-ID DISPONIBLE - SE FIJA AL MAYOR          *
001930*    ID DEL MAESTRO EN 0120 Y SE VA INCREMENTANDO EN             *
001940*    CADA ALTA DE PRIMARIO O SECUNDARIO NUEVO.                   *
001950 77  WS-NEXT-SEQ                 PIC 9(04)  COMP VALUE ZEROS.
001960*    SECUENCIA DE DESEMPATE (RQ0740/FO8891) PARA ALTAS           *
001970*    DEL MISMO DIA - VER 0160-FIJAR-SECUENCIA-DIARIA.            *
001980*------------------ TABLA DE ERRORES ----------------------------*
001990 01  WT01-TABLA-MENSAJES.
002000*    TABLA DE MENSAJES DE RETORNO DE ESTE PROGRAMA - EL          *
002010*    SOBRE BSEICOM SOLO LLEVA EL CODIGO (BSEICOM-COD-RET),       *
002020*    EL TEXTO SE RESUELVE AQUI PARA BITACORA/DEPURACION.         *
002030     02  FILLER                  PIC X(64)  VALUE
002040          '001*TRANSACCION EXITOSA
002050*    MENSAJE 001 - TODO SALIO BIEN, SE USA AL TERMINAR           *
002060*    CUALQUIERA DE LAS TRES FUNCIONES SIN ERROR.                 *
002070-         '-BSEI002 '.
002080     02  FILLER                  PIC X(64)  VALUE
002090          '002*ERROR DE E-S EN MAESTRO DE CONTACTOS
002100*    MENSAJE 002 - FALLO EL OPEN DEL MAESTRO, YA SEA EN          *
002110*    'ABRIR  ' O EN 'CERRAR '.                                   *
002120-         '-BSEI002 '.
002130     02  FILLER                  PIC X(64)  VALUE
002140          '003*FUNCION DE LLAMADA NO EXISTE EN TABLA
002150*    MENSAJE 003 - EL SOBRE TRAE UNA FUNCION QUE ESTE            *
002160*    PROGRAMA NO RECONOCE.                                       *
002170-         '-BSEI002 '.
002180 01  FILLER  REDEFINES  WT01-TABLA-MENSAJES.
002190*    VISTA REDEFINIDA DE WT01-TABLA-MENSAJES PARA PODER LEER     *
002200*    CADA MENSAJE POR SU CODIGO, TEXTO Y PROGRAMA ORIGEN. SE     *
002210*    ACCESA SIEMPRE POR SUBINDICE LITERAL (001/002/003) - SOLO   *
002220*    HAY TRES MENSAJES Y NO AMERITA UN SEARCH.                   *
002230     02  FILLER  OCCURS  3  TIMES.
002240         04  WT01-COD-MSG        PIC 9(03).
002250*        CODIGO DE 3 DIGITOS QUE SE REGRESA EN                   *
002260*        BSEICOM-COD-MENSAJE PARA QUE BSEI001 PUEDA              *
002270*        DECIDIR SI GRABA LA TRANSACCION O LA RECHAZA.           *
002280         04  FILLER              PIC X(01).
002290         04  WT01-TXT-MSG.
002300             06  WT01-MSG-DSC    PIC X(51).
002310             06  WT01-MSG-PRG    PIC X(09).
002320*------------------ MAESTRO DE CONTACTOS EN TABLA ---------------*
002330 01  WS-CONTACT-TABLA.
002340*    COPIA EN MEMORIA DEL MAESTRO COMPLETO - SE CARGA EN         *
002350*    0110-CARGAR-TABLA-MAESTRO (FUNCION 'ABRIR  ') Y SE          *
002360*    REGRABA COMPLETA AL CERRAR (FUNCION 'CERRAR '). EL          *
002370*    OCCURS 5000 CUBRE EL VOLUMEN ACTUAL DE LA BASE DE           *
002380*    CONTACTOS MAS UN MARGEN DE CRECIMIENTO (VER RQ1298).        *
002390     02  WS-CT-ENTRY  OCCURS 5000 TIMES.
002400*        CADA RENGLON ES UNA COPIA EXACTA DE                     *
002410*        CM-CONTACT-RECORD - LOS NOMBRES CAMBIAN DE              *
002420*        PREFIJO (CM- A WS-CT-) PERO LAS PIC SON IGUALES         *
002430*        PARA QUE 0120/0710 SEAN PURO MOVE CAMPO A CAMPO.        *
002440         03  WS-CT-ID            PIC 9(09).
002450         03  WS-CT-EMAIL         PIC X(50).
002460         03  WS-CT-PHONE         PIC X(20).
002470         03  WS-CT-LINKED-ID     PIC 9(09).
002480         03  WS-CT-LINK-PREC     PIC X(09).
002490         03  WS-CT-CREATED       PIC 9(08).
002500         03  WS-CT-SEQ           PIC 9(04).
002510         03  WS-CT-DELETED       PIC X(01).
002520         03  FILLER              PIC X(05).
002530 01  WS-CT-COUNT                 PIC 9(05)  COMP VALUE ZEROS.
002540*    CANTIDAD DE RENGLONES VIGENTES EN WS-CONTACT-TABLA.         *
002550*------------------ COINCIDENCIAS DIRECTAS (REGLA 1) -----------*
002560 01  WS-TABLA-MATCH.
002570*    CONTACTOS DEL MAESTRO QUE COINCIDEN DIRECTAMENTE CON        *
002580*    EL EMAIL O TELEFONO DE LA SOLICITUD (REGLA DE NEGOCIO       *
002590*    1) - SE LLENA EN 0300-BUSCAR-COINCIDENCIAS.                 *
002600     02  WS-MATCH-ENTRY  OCCURS 50 TIMES.
002610*        OCCURS 50 ALCANZA DE SOBRA - EL MAXIMO PRACTICO         *
002620*        DE COINCIDENCIAS DIRECTAS EN UNA SOLA SOLICITUD         *
002630*        ES MUY INFERIOR AL TAMANO DE LA RED (OCCURS 30).        *
002640         03  WS-MATCH-ID         PIC 9(09).
002650*        CONTACT-ID DEL RENGLON DEL MAESTRO QUE COINCIDIO.       *
002660         03  WS-MATCH-LINKED-ID  PIC 9(09).
002670         03  FILLER              PIC X(02).
002680 01  WS-MATCH-COUNT               PIC 9(05)  COMP VALUE ZEROS.
002690*------------------ SEMILLAS DE LA RED (REGLA 2) ----------------*
002700 01  WS-TABLA-SEMILLAS.
002710     02  WS-SEED-ENTRY  OCCURS 50 TIMES.
002720*        UNA SEMILLA POR COINCIDENCIA DIRECTA MAS SU             *
002730*        LINKED-ID, ASI QUE EL TOPE PRACTICO ES EL DOBLE         *
002740*        DE WS-TABLA-MATCH.                                      *
002750         03  WS-SEED-ID          PIC 9(09).
002760*        CONTACT-ID QUE SIRVE DE PUNTO DE PARTIDA PARA LA        *
002770*        RECOLECCION DE LA RED (VER 0410/0412).                  *
002780         03  FILLER              PIC X(02).
002790 01  WS-SEED-COUNT                PIC 9(05)  COMP VALUE ZEROS.
002800*    CANTIDAD DE SEMILLAS VIGENTES EN WS-TABLA-SEMILLAS.         *
002810 01  WS-CHECK-VALUE               PIC 9(09)       VALUE ZEROS.
002820*    VALOR DE CONTACT-ID YA VISITADO - SE USA PARA NO            *
002830*    REPROCESAR LA MISMA SEMILLA DOS VECES EN 0400.              *
002840*------------------ RED DE ENLACE RESUELTA ----------------------*
002850 01  WS-TABLA-RED.
002860*    RED DE ENLACE YA RESUELTA PARA ESTA SOLICITUD -             *
002870*    ORDENADA POR FECHA/SECUENCIA DE ALTA (EL RENGLON 1          *
002880*    ES SIEMPRE EL PRIMARIO DESPUES DE 0450-ORDENAR-RED).        *
002890*    ESTA ES LA TABLA QUE SE DEVUELVE AL QUE LLAMA EN            *
002900*    BSEI002L-RED-ENLACE (VER 0460/0462).                        *
002910     02  WS-NET-ENTRY  OCCURS 30 TIMES.
002920         03  WS-NET-ID           PIC 9(09).
002930*        RENGLON YA DEPURADO DE LA RED DE ENLACE, EN EL          *
002940*        MISMO FORMATO QUE BSEI002L-RED-ENLACE.                  *
002950         03  WS-NET-EMAIL        PIC X(50).
002960         03  WS-NET-PHONE        PIC X(20).
002970         03  WS-NET-LINK-PREC    PIC X(09).
002980         03  WS-NET-CREATED      PIC 9(08).
002990         03  WS-NET-SEQ          PIC 9(04).
003000         03  FILLER              PIC X(05).
003010 01  WS-NET-COUNT                 PIC 9(05)  COMP VALUE ZEROS.
003020*    CANTIDAD DE RENGLONES VIGENTES EN WS-TABLA-RED.             *
003030 01  WS-NET-ENTRY-TEMP.
003040*    RENGLON DE INTERCAMBIO PARA EL ORDENAMIENTO POR             *
003050*    BURBUJA DE WS-TABLA-RED (VER 0450/0452).                    *
003060     02  WS-NET-ID-T             PIC 9(09).
003070     02  WS-NET-EMAIL-T          PIC X(50).
003080     02  WS-NET-PHONE-T          PIC X(20).
003090     02  WS-NET-LINK-PREC-T      PIC X(09).
003100     02  WS-NET-CREATED-T        PIC 9(08).
003110     02  WS-NET-SEQ-T            PIC 9(04).
003120     02  FILLER                  PIC X(05).
003130 01  WS-PRIMARIO-ID                PIC 9(09) VALUE ZEROS.
003140*    CONTACT-ID DEL PRIMARIO DE LA RED PARA ESTA                 *
003150*    SOLICITUD - SE FIJA EN 0320/0340/0420 SEGUN EL CASO         *
003160*    Y ES LO QUE SE REGRESA EN BSEI002L-PRIMARY-ID.              *
003170*    VER BITACORA RQ4502 - ESTE CAMPO QUEDABA EN CEROS           *
003180*    CUANDO EL ALTA ERA DE UN PRIMARIO NUEVO.                    *
003190*------------------ ESTADO DE FILE STATUS ------------------------
003200 01  WS-FS-CONTACT-MASTER         PIC X(02)  VALUE '00'.
003210     88  WS-FS-OK                      VALUE '00'.
003220*        '00' = LECTURA/ESCRITURA CORRECTA.                      *
003230     88  WS-FS-EOF                     VALUE '10'.
003240*        '10' = FIN DE ARCHIVO AL LEER EL MAESTRO.               *
003250*------------------ SOBRE Y DATOS DE LLAMADA ---------------------
003260     COPY BSEICOM.
003270     COPY BSEI002L.
003280*---------------*
003290 LINKAGE SECTION.
003300*---------------*
003310 01  LK-BSEICOM-SOBRE.
003320     COPY BSEICOM REPLACING BSEICOM-SOBRE BY LK-BSEICOM-SOBRE.
003330*    SOBRE DE LLAMADA COMUN A TODOS LOS PROGRAMAS DEL BSE        *
003340*    (FUNCION, CODIGO DE RETORNO) - VER COPY BSEICOM.            *
003350 01  LK-BSEI002L-DATOS.
003360     COPY BSEI002L REPLACING BSEI002L-DATOS BY LK-BSEI002L-DATOS.
003370*    DATOS PROPIOS DE BSEI002 (SOLICITUD Y RED RESUELTA)         *
003380*    - VER COPY BSEI002L.                                        *
003390*------------------*
003400 PROCEDURE DIVISION  USING  LK-BSEICOM-SOBRE
003410                             LK-BSEI002L-DATOS.
003420*------------------*
003430 0000-MAIN-LINE.
003440*    PARRAFO DE ENTRADA - SE LLAMA UNA VEZ POR CADA              *
003450*    SOBRE RECIBIDO DE BSEI001. DESPACHA SEGUN LA                *
003460*    FUNCION (ABRIR/PROCESA/CERRAR) PORQUE EL MAESTRO            *
003470*    SOLO SE ABRE Y CIERRA UNA VEZ POR CORRIDA.                  *
003480     MOVE LK-BSEICOM-SOBRE       TO BSEICOM-SOBRE.
003490     MOVE LK-BSEI002L-DATOS      TO BSEI002L-DATOS.
003500*        EL SOBRE Y LOS DATOS DE LLAMADA SE PASAN A AREAS        *
003510*        DE WORKING-STORAGE PARA PODER USAR REDEFINES Y          *
003520*        88-LEVELS (LA LINKAGE SECTION NO SE REDEFINE AQUI).     *
003530     EVALUATE TRUE
003540*        UNA SOLA DE LAS TRES FUNCIONES SE EJECUTA POR           *
003550*        LLAMADA - EL SOBRE TRAE UNICAMENTE UN VALOR DE          *
003560*        BSEICOM-FUNCION POR MENSAJE.                            *
003570        WHEN BSEICOM-FN-ABRIR
003580           PERFORM 0100-ABRIR-MAESTRO THRU 0100-EXIT
003590        WHEN BSEICOM-FN-PROCESA
003600           PERFORM 0200-PROCESAR-FUNCION THRU 0200-EXIT
003610        WHEN BSEICOM-FN-CERRAR
003620           PERFORM 0700-CERRAR-MAESTRO THRU 0700-EXIT
003630        WHEN OTHER
003640           PERFORM 9999-FUNCION-INVALIDA THRU 9999-EXIT
003650     END-EVALUATE.
003660     MOVE BSEICOM-SOBRE          TO LK-BSEICOM-SOBRE.
003670     MOVE BSEI002L-DATOS         TO LK-BSEI002L-DATOS.
003680     GOBACK.
003690*        GOBACK Y NO STOP RUN PORQUE BSEI002 ES UN               *
003700*        SUBPROGRAMA CALLED POR BSEI001, NO UN PROGRAMA          *
003710*        PRINCIPAL.                                              *
003720*------------------*
003730 0100-ABRIR-MAESTRO.
003740*    FUNCION 'ABRIR  ' - SE LLAMA UNA SOLA VEZ AL                *
003750*    INICIO DE LA CORRIDA. CARGA TODO EL MAESTRO A               *
003760*    WS-CONTACT-TABLA Y CALCULA WS-NEXT-ID.                      *
003770*------------------*
003780     MOVE ZEROS                  TO WS-CT-COUNT
003790*        SE REINICIALIZAN LOS CONTADORES POR SI BSEI002 SE       *
003800*        REUTILIZA ENTRE CORRIDAS DENTRO DEL MISMO REGION.       *
003810                                     WS-NEXT-ID.
003820     MOVE 1                      TO WS-NEXT-SEQ.
003830*        LA SECUENCIA ARRANCA EN 1 Y 0150 LA AJUSTA SI YA        *
003840*        HABIA ALTAS DEL DIA DE HOY EN EL MAESTRO.               *
003850     MOVE 'N'                    TO WS-MASTER-EOF.
003860*        EL SWITCH DE FIN DE MAESTRO SE APAGA ANTES DE           *
003870*        EMPEZAR A LEER - NO SE PUEDE CONFIAR EN SU VALOR        *
003880*        INICIAL DE WORKING-STORAGE ENTRE CORRIDAS.              *
003890     OPEN INPUT CONTACT-MASTER.
003900*        OPEN INPUT - EN 'ABRIR  ' SOLO SE LEE; LA               *
003910*        ESCRITURA QUEDA PARA 'CERRAR ' CON OPEN OUTPUT.         *
003920     IF NOT WS-FS-OK
003930*        SI EL OPEN FALLA NO TIENE CASO SEGUIR - SE SALE         *
003940*        DIRECTO A 0100-EXIT SIN INTENTAR LEER.                  *
003950        PERFORM 0190-ERROR-DE-IO THRU 0190-EXIT
003960        GO TO 0100-EXIT
003970     END-IF.
003980     PERFORM 0110-LEER-REGISTRO-MAESTRO THRU 0110-EXIT
003990             UNTIL WS-FIN-MAESTRO.
004000     CLOSE CONTACT-MASTER.
004010*        SE CIERRA ANTES DE CALCULAR LA FECHA Y LA               *
004020*        SECUENCIA PORQUE EL OPEN DE ESCRITURA DE                *
004030*        'CERRAR ' TODAVIA NO SE NECESITA AQUI.                  *
004040     PERFORM 0150-FIJAR-FECHA-CORRIDA THRU 0150-EXIT.
004050     MOVE 00                     TO BSEICOM-COD-RESPUESTA.
004060*        CODIGO 00 = SIN ERROR.                                  *
004070     MOVE WT01-COD-MSG (001)     TO BSEICOM-COD-MENSAJE.
004080     MOVE WT01-TXT-MSG (001)     TO BSEICOM-DESCR-MENSAJE.
004090*        EL TEXTO DEL MENSAJE VIAJA COMPLETO PARA QUE            *
004100*        BSEI001 LO PUEDA REGISTRAR EN SU BITACORA DE            *
004110*        TRANSACCIONES SIN TENER QUE CONOCER ESTA TABLA.         *
004120 0100-EXIT.
004130     EXIT.
004140*----------------------------*
004150 0110-LEER-REGISTRO-MAESTRO.
004160*    LEE UN RENGLON DEL MAESTRO Y LO PASA A LA TABLA             *
004170*    EN MEMORIA, O APAGA EL SWITCH DE FIN DE ARCHIVO.            *
004180*----------------------------*
004190     READ CONTACT-MASTER
004200        AT END
004210           MOVE 'Y'              TO WS-MASTER-EOF
004220        NOT AT END
004230           PERFORM 0120-CARGAR-RENGLON-TABLA THRU 0120-EXIT
004240     END-READ.
004250 0110-EXIT.
004260     EXIT.
004270*--------------------------*
004280 0120-CARGAR-RENGLON-TABLA.
004290*    MUEVE UN RENGLON DE CM-CONTACT-RECORD A SU                  *
004300*    RENGLON EN WS-CONTACT-TABLA Y ACTUALIZA WS-NEXT-ID          *
004310*    SI EL ID LEIDO ES EL MAYOR VISTO HASTA AHORA.               *
004320*--------------------------*
004330     ADD  1                      TO WS-CT-COUNT.
004340*        SE RESERVA EL RENGLON AL FINAL DE LA TABLA ANTES        *
004350*        DE LLENARLO - SI LA TABLA ESTUVIERA LLENA (5000)        *
004360*        ESTE ADD LA DESBORDARIA; EN LA PRACTICA EL VOLUMEN      *
004370*        DE CONTACTOS NUNCA SE HA ACERCADO A ESE LIMITE.         *
004380     MOVE CM-CONTACT-ID          TO WS-CT-ID      (WS-CT-COUNT).
004390     MOVE CM-CONTACT-EMAIL       TO WS-CT-EMAIL   (WS-CT-COUNT).
004400     MOVE CM-CONTACT-PHONE       TO WS-CT-PHONE   (WS-CT-COUNT).
004410     MOVE CM-CONTACT-LINKED-ID   TO WS-CT-LINKED-ID (WS-CT-COUNT).
004420     MOVE CM-CONTACT-LINK-PREC   TO WS-CT-LINK-PREC (WS-CT-COUNT).
004430     MOVE CM-CONTACT-CREATED     TO WS-CT-CREATED (WS-CT-COUNT).
004440     MOVE CM-CONTACT-SEQ         TO WS-CT-SEQ     (WS-CT-COUNT).
004450     MOVE CM-CONTACT-DELETED     TO WS-CT-DELETED (WS-CT-COUNT).
004460     IF CM-CONTACT-ID > WS-NEXT-ID
004470*        ASI SE EVITA UN PASE APARTE SOLO PARA CALCULAR EL       *
004480*        SIGUIENTE ID - SE CALCULA AL VUELO MIENTRAS SE          *
004490*        CARGA LA TABLA.                                         *
004500        MOVE CM-CONTACT-ID       TO WS-NEXT-ID
004510     END-IF.
004520 0120-EXIT.
004530     EXIT.
004540*----------------------------*
004550 0150-FIJAR-FECHA-CORRIDA.
004560*    OBTIENE LA FECHA DE SISTEMA Y LA EXPANDE A 4                *
004570*    DIGITOS DE ANIO (RQ4417). DE PASO CALCULA LA                *
004580*    SECUENCIA DIARIA INICIAL RECORRIENDO LA TABLA.              *
004590*----------------------------*
004600     ACCEPT WS-SYS-DATE-6        FROM DATE.
004610*        DATE DEL SISTEMA OPERATIVO TRAE SOLO 6 DIGITOS          *
004620*        (AAMMDD) - DE AHI LA NECESIDAD DEL AJUSTE DE            *
004630*        SIGLO QUE SIGUE.                                        *
004640*--- RQ4417: EXPANSION DE SIGLO - VER BITACORA 19/03/99 ---------
004650*        WS-SIGLO-CORTE = 50 SIGNIFICA QUE LAS ALTAS CON         *
004660*        AA MENOR A 50 SE INTERPRETAN COMO 20AA Y LAS            *
004670*        DEMAS COMO 19AA - CRITERIO IGUAL AL DE BSEI001.         *
004680     IF WS-SYS-YY < WS-SIGLO-CORTE
004690        COMPUTE WS-TODAY-CCYY = 2000 + WS-SYS-YY
004700     ELSE
004710        COMPUTE WS-TODAY-CCYY = 1900 + WS-SYS-YY
004720     END-IF.
004730     MOVE WS-SYS-MM              TO WS-TODAY-MM.
004740*        MES Y DIA NO LLEVAN AJUSTE, SOLO EL ANIO.               *
004750     MOVE WS-SYS-DD              TO WS-TODAY-DD.
004760     PERFORM 0160-FIJAR-SECUENCIA-DIARIA THRU 0160-EXIT
004770             VARYING WS-IX FROM 1 BY 1
004780             UNTIL WS-IX > WS-CT-COUNT.
004790 0150-EXIT.
004800     EXIT.
004810*-------------------------------*
004820 0160-FIJAR-SECUENCIA-DIARIA.
004830*    SI EL RENGLON DE LA TABLA FUE DADO DE ALTA HOY,             *
004840*    ACTUALIZA WS-NEXT-SEQ PARA QUE LA PROXIMA ALTA              *
004850*    DEL DIA NO REPITA NUMERO DE SECUENCIA (FO8891).             *
004860*-------------------------------*
004870     IF WS-CT-CREATED (WS-IX) = WS-TODAY-CCYYMMDD
004880        IF WS-CT-SEQ (WS-IX) >= WS-NEXT-SEQ
004890           COMPUTE WS-NEXT-SEQ = WS-CT-SEQ (WS-IX) + 1
004900        END-IF
004910     END-IF.
004920 0160-EXIT.
004930     EXIT.
004940*------------------*
004950 0190-ERROR-DE-IO.
004960*    ARMA LA RESPUESTA DE ERROR DE E-S (MENSAJE 002)             *
004970*    CUANDO FALLA EL OPEN DEL MAESTRO.                           *
004980*------------------*
004990     MOVE 16                     TO BSEICOM-COD-RESPUESTA.
005000*        CODIGO 16 = ERROR, IGUAL CONVENCION QUE USA             *
005010*        BSEI001 PARA RECHAZAR LA TRANSACCION.                   *
005020     MOVE WT01-COD-MSG (002)     TO BSEICOM-COD-MENSAJE.
005030     MOVE WT01-TXT-MSG (002)     TO BSEICOM-DESCR-MENSAJE.
005040 0190-EXIT.
005050     EXIT.
005060*---------------------*
005070 0200-PROCESAR-FUNCION.
005080*    FUNCION 'PROCESA' - UNA LLAMADA POR CADA TRAMA              *
005090*    DE /IDENTIFY. BUSCA COINCIDENCIAS, Y SI NO HAY              *
005100*    NINGUNA DA DE ALTA UN PRIMARIO (REGLA 6); SI HAY            *
005110*    ARMA LA RED, DETERMINA EL PRIMARIO VIGENTE Y                *
005120*    DECIDE SI HACE FALTA UN SECUNDARIO NUEVO.                   *
005130*---------------------*
005140     MOVE ZEROS                  TO WS-MATCH-COUNT
005150*        TODOS LOS CONTADORES E INDICADORES DE SALIDA SE         *
005160*        REINICIALIZAN AL EMPEZAR CADA SOLICITUD - NO            *
005170*        PUEDEN ARRASTRAR VALOR DE LA LLAMADA ANTERIOR.          *
005180                                     WS-SEED-COUNT
005190                                     WS-NET-COUNT
005200                                     WS-PRIMARIO-ID.
005210     MOVE 'N'                    TO BSEI002L-IND-PRIMARIO-NUEVO.
005220     MOVE 'N'                    TO BSEI002L-IND-SECUNDARIO-NUEVO.
005230     MOVE 'N'                    TO BSEI002L-IND-PROMOCION.
005240     PERFORM 0300-BUSCAR-COINCIDENCIAS THRU 0300-EXIT.
005250*        PRIMER PASO DE 'PROCESA' - VER SI LA SOLICITUD SE       *
005260*        PARECE A ALGUN CONTACTO YA CONOCIDO.                    *
005270     IF WS-MATCH-COUNT = 0
005280*        SIN COINCIDENCIAS DIRECTAS SE VA DIRECTO A LA           *
005290*        REGLA 6; CON COINCIDENCIAS SE ARMA Y RESUELVE LA        *
005300*        RED COMPLETA.                                           *
005310        PERFORM 0320-CREAR-PRIMARIO-NUEVO THRU 0320-EXIT
005320     ELSE
005330        PERFORM 0400-ARMAR-RED-ENLACE    THRU 0400-EXIT
005340        PERFORM 0420-DETERMINAR-PRIMARIO THRU 0420-EXIT
005350        PERFORM 0440-DECIDIR-SECUNDARIO  THRU 0440-EXIT
005360     END-IF.
005370     PERFORM 0460-EXPORTAR-RED THRU 0460-EXIT.
005380*        ULTIMO PASO DE 'PROCESA', SIEMPRE SE EJECUTA SIN        *
005390*        IMPORTAR POR CUAL RAMA DEL EVALUATE/IF SE LLEGO         *
005400*        AQUI.                                                   *
005410     MOVE 00                     TO BSEICOM-COD-RESPUESTA.
005420*        CODIGO 00 = SIN ERROR.                                  *
005430     MOVE WT01-COD-MSG (001)     TO BSEICOM-COD-MENSAJE.
005440     MOVE WT01-TXT-MSG (001)     TO BSEICOM-DESCR-MENSAJE.
005450 0200-EXIT.
005460     EXIT.
005470*----------------------------*
005480 0300-BUSCAR-COINCIDENCIAS.
005490*    RECORRE TODA LA TABLA DE CONTACTOS BUSCANDO                 *
005500*    COINCIDENCIA DIRECTA DE EMAIL O TELEFONO CON LA             *
005510*    SOLICITUD RECIBIDA.                                         *
005520*----------------------------*
005530*--- REGLA DE NEGOCIO 1 - COINCIDENCIA POR EMAIL O TELEFONO ----
005540*        UNA SOLA COINCIDENCIA BASTA PARA CONSIDERAR QUE EL      *
005550*        CONTACTO YA ES CONOCIDO - NO HACE FALTA QUE             *
005560*        COINCIDAN EMAIL Y TELEFONO A LA VEZ.                    *
005570     PERFORM 0305-EVALUAR-UNA-COINCIDENCIA THRU 0305-EXIT
005580             VARYING WS-IX FROM 1 BY 1
005590             UNTIL WS-IX > WS-CT-COUNT.
005600 0300-EXIT.
005610     EXIT.
005620*--------------------------------*
005630 0305-EVALUAR-UNA-COINCIDENCIA.
005640*    COMPARA UN RENGLON DE LA TABLA (NO BORRADO) CON             *
005650*    LA SOLICITUD Y LO AGREGA A WS-TABLA-MATCH SI                *
005660*    COINCIDE EL EMAIL O EL TELEFONO.                            *
005670*--------------------------------*
005680     IF WS-CT-DELETED (WS-IX) = 'N'
005690*        LOS CONTACTOS CON BAJA LOGICA (CM-IS-DELETED) NO        *
005700*        PARTICIPAN EN LA BUSQUEDA DE COINCIDENCIAS NI EN        *
005710*        LA RED DE ENLACE.                                       *
005720        IF (BSEI002L-REQ-EMAIL NOT = SPACES AND
005730            WS-CT-EMAIL (WS-IX) = BSEI002L-REQ-EMAIL)
005740           OR
005750           (BSEI002L-REQ-PHONE NOT = SPACES AND
005760            WS-CT-PHONE (WS-IX) = BSEI002L-REQ-PHONE)
005770           ADD  1                TO WS-MATCH-COUNT
005780           MOVE WS-CT-ID (WS-IX) TO WS-MATCH-ID (WS-MATCH-COUNT)
005790           MOVE WS-CT-LINKED-ID (WS-IX)
005800                                 TO WS-MATCH-LINKED-ID
005810                                    (WS-MATCH-COUNT)
005820        END-IF
005830     END-IF.
005840 0305-EXIT.
005850     EXIT.
005860*----------------------------*
005870 0320-CREAR-PRIMARIO-NUEVO.
005880*    CUANDO WS-MATCH-COUNT ES CERO LA SOLICITUD NO SE            *
005890*    PARECE A NADIE CONOCIDO - SE DA DE ALTA UN                  *
005900*    CONTACTO PRIMARIO NUEVO CON EMAIL Y TELEFONO TAL            *
005910*    CUAL VINIERON EN LA SOLICITUD.                              *
005920*----------------------------*
005930*--- REGLA DE NEGOCIO 6 - SIN COINCIDENCIAS, ALTA DE PRIMARIO --
005940*        EL NUEVO RENGLON SE AGREGA AL FINAL DE LA TABLA Y       *
005950*        TAMBIEN SE DEJA COMO UNICO RENGLON DE LA RED DE         *
005960*        SALIDA (WS-NET-COUNT = 1) PORQUE NO TIENE ENLACES.      *
005970     ADD  1                      TO WS-CT-COUNT.
005980     ADD  1                      TO WS-NEXT-ID.
005990     MOVE WS-NEXT-ID             TO WS-PRIMARIO-ID.
006000     MOVE WS-NEXT-ID             TO WS-CT-ID      (WS-CT-COUNT).
006010*        EL PRIMARIO NUEVO QUEDA SIN LINKED-ID Y CON             *
006020*        LINK-PREC 'PRIMARY  ' DESDE SU ALTA.                    *
006030     MOVE BSEI002L-REQ-EMAIL     TO WS-CT-EMAIL   (WS-CT-COUNT).
006040     MOVE BSEI002L-REQ-PHONE     TO WS-CT-PHONE   (WS-CT-COUNT).
006050     MOVE ZEROS                  TO WS-CT-LINKED-ID (WS-CT-COUNT).
006060*        CEROS EN LINKED-ID MARCA QUE ESTE RENGLON ES EL         *
006070*        PRIMARIO DE SU PROPIA RED.                              *
006080     MOVE 'PRIMARY  '            TO WS-CT-LINK-PREC (WS-CT-COUNT).
006090*        EL VALOR VIAJA CON BLANCOS DE RELLENO PARA LLENAR       *
006100*        LOS 9 BYTES DE CM-CONTACT-LINK-PREC (IGUAL CRITERIO     *
006110*        QUE 'SECONDARY' MAS ABAJO EN 0450).                     *
006120     MOVE WS-TODAY-CCYYMMDD      TO WS-CT-CREATED (WS-CT-COUNT).
006130     MOVE WS-NEXT-SEQ            TO WS-CT-SEQ     (WS-CT-COUNT).
006140     ADD  1                      TO WS-NEXT-SEQ.
006150     MOVE 'N'                    TO WS-CT-DELETED (WS-CT-COUNT).
006160     MOVE 'S'                    TO BSEI002L-IND-PRIMARIO-NUEVO.
006170     MOVE 1                      TO WS-NET-COUNT.
006180*        LA RED DE SALIDA DE UN PRIMARIO NUEVO TIENE UN          *
006190*        SOLO RENGLON: EL RECIEN CREADO.                         *
006200     MOVE WS-CT-ID    (WS-CT-COUNT) TO WS-NET-ID      (1).
006210     MOVE WS-CT-EMAIL (WS-CT-COUNT) TO WS-NET-EMAIL   (1).
006220     MOVE WS-CT-PHONE (WS-CT-COUNT) TO WS-NET-PHONE   (1).
006230     MOVE WS-CT-LINK-PREC (WS-CT-COUNT)
006240                                    TO WS-NET-LINK-PREC (1).
006250     MOVE WS-CT-CREATED (WS-CT-COUNT) TO WS-NET-CREATED (1).
006260     MOVE WS-CT-SEQ   (WS-CT-COUNT) TO WS-NET-SEQ     (1).
006270 0320-EXIT.
006280     EXIT.
006290*------------------------*
006300 0400-ARMAR-RED-ENLACE.
006310*    A PARTIR DE LAS COINCIDENCIAS DIRECTAS, CALCULA             *
006320*    LAS SEMILLAS (IDS INVOLUCRADOS), RECOLECTA TODOS            *
006330*    LOS RENGLONES DEL MAESTRO ENLAZADOS A ELLAS (UN             *
006340*    SOLO NIVEL DE TRANSITIVIDAD) Y ORDENA EL RESULTADO.         *
006350*------------------------*
006360*--- REGLA DE NEGOCIO 2 - CLAUSURA DE UN NIVEL ------------------
006370*        LAS SEMILLAS SON LOS CONTACT-ID INVOLUCRADOS EN LA      *
006380*        COINCIDENCIA DIRECTA; LA RECOLECCION TRAE TODO LO       *
006390*        QUE ESTA ENLAZADO A ELLAS EN EL MAESTRO, PERO NO        *
006400*        VUELVE A RECOLECTAR A PARTIR DE LO RECIEN TRAIDO -      *
006410*        POR ESO ES UN SOLO NIVEL DE CLAUSURA TRANSITIVA.        *
006420     PERFORM 0402-CALCULAR-SEMILLAS THRU 0402-EXIT.
006430     PERFORM 0410-RECOLECTAR-POR-SEMILLAS THRU 0410-EXIT.
006440     PERFORM 0418-ORDENAR-RED THRU 0418-EXIT.
006450 0400-EXIT.
006460     EXIT.
006470*----------------------------*
006480 0402-CALCULAR-SEMILLAS.
006490*    POR CADA COINCIDENCIA DIRECTA, AGREGA SU PROPIO             *
006500*    ID Y SU LINKED-ID (SI TIENE) A LA LISTA DE                  *
006510*    SEMILLAS, SIN REPETIR.                                      *
006520*----------------------------*
006530     PERFORM 0404-AGREGAR-UNA-SEMILLA THRU 0404-EXIT
006540*        POR CADA COINCIDENCIA SE AGREGAN HASTA DOS              *
006550*        SEMILLAS: EL CONTACTO MISMO Y SU PRIMARIO SI YA         *
006560*        ESTABA ENLAZADO.                                        *
006570             VARYING WS-IX FROM 1 BY 1
006580             UNTIL WS-IX > WS-MATCH-COUNT.
006590 0402-EXIT.
006600     EXIT.
006610*----------------------------*
006620 0404-AGREGAR-UNA-SEMILLA.
006630*    AGREGA EL ID DE LA COINCIDENCIA Y, SI EXISTE, EL            *
006640*    ID DE SU PRIMARIO ENLAZADO, A WS-TABLA-SEMILLAS.            *
006650*----------------------------*
006660     MOVE WS-MATCH-ID (WS-IX)    TO WS-CHECK-VALUE.
006670*        SE EVALUA CADA COINCIDENCIA POR SEPARADO.               *
006680     PERFORM 0406-AGREGAR-SI-FALTA THRU 0406-EXIT.
006690     IF WS-MATCH-LINKED-ID (WS-IX) NOT = ZEROS
006700*        LINKED-ID EN CEROS SIGNIFICA QUE EL RENGLON ES UN       *
006710*        PRIMARIO SIN SECUNDARIOS TODAVIA.                       *
006720        MOVE WS-MATCH-LINKED-ID (WS-IX) TO WS-CHECK-VALUE
006730        PERFORM 0406-AGREGAR-SI-FALTA THRU 0406-EXIT
006740     END-IF.
006750 0404-EXIT.
006760     EXIT.
006770*----------------------------*
006780 0406-AGREGAR-SI-FALTA.
006790*    AGREGA WS-CHECK-VALUE A LA LISTA DE SEMILLAS                *
006800*    UNICAMENTE SI TODAVIA NO ESTA.                              *
006810*----------------------------*
006820     MOVE 'N'                    TO WX-SW-FOUND.
006830*        SE RESETEA ANTES DE CADA BUSQUEDA DE MEMBRESIA.         *
006840     PERFORM 0407-BUSCAR-VALOR-EN-SEMILLAS THRU 0407-EXIT
006850*        BUSQUEDA LINEAL - LA LISTA DE SEMILLAS ES DE A LO       *
006860*        MUCHO UNAS CUANTAS DECENAS DE RENGLONES.                *
006870             VARYING WS-JX FROM 1 BY 1
006880             UNTIL (WS-JX > WS-SEED-COUNT)
006890                OR WX-SEMILLA-ENCONTRADA.
006900     IF NOT WX-SEMILLA-ENCONTRADA
006910        ADD  1                   TO WS-SEED-COUNT
006920        MOVE WS-CHECK-VALUE      TO WS-SEED-ID (WS-SEED-COUNT)
006930     END-IF.
006940 0406-EXIT.
006950     EXIT.
006960*----------------------------------*
006970 0407-BUSCAR-VALOR-EN-SEMILLAS.
006980*    COMPARA UNA SEMILLA YA REGISTRADA CONTRA EL                 *
006990*    VALOR BUSCADO.                                              *
007000*----------------------------------*
007010     IF WS-SEED-ID (WS-JX) = WS-CHECK-VALUE
007020        MOVE 'S'                 TO WX-SW-FOUND
007030     END-IF.
007040 0407-EXIT.
007050     EXIT.
007060*--------------------------------*
007070 0410-RECOLECTAR-POR-SEMILLAS.
007080*    POR CADA SEMILLA, RECOLECTA DEL MAESTRO TODOS               *
007090*    LOS RENGLONES ENLAZADOS A ELLA.                             *
007100*--------------------------------*
007110     PERFORM 0412-RECOLECTAR-UNA-SEMILLA THRU 0412-EXIT
007120             VARYING WS-JX FROM 1 BY 1
007130             UNTIL WS-JX > WS-SEED-COUNT.
007140 0410-EXIT.
007150     EXIT.
007160*--------------------------------*
007170 0412-RECOLECTAR-UNA-SEMILLA.
007180*    RECORRE TODA LA TABLA DE CONTACTOS BUSCANDO                 *
007190*    RENGLONES QUE COINCIDAN CON LA SEMILLA ACTUAL.              *
007200*--------------------------------*
007210     PERFORM 0414-EVALUAR-UN-RENGLON-RED THRU 0414-EXIT
007220             VARYING WS-IX FROM 1 BY 1
007230             UNTIL WS-IX > WS-CT-COUNT.
007240 0412-EXIT.
007250     EXIT.
007260*--------------------------------*
007270 0414-EVALUAR-UN-RENGLON-RED.
007280*    SI EL RENGLON NO ESTA BORRADO Y SU ID O SU                  *
007290*    LINKED-ID COINCIDE CON LA SEMILLA, LO AGREGA A              *
007300*    LA RED DE ENLACE DE SALIDA.                                 *
007310*--------------------------------*
007320     IF WS-CT-DELETED (WS-IX) = 'N'
007330        IF WS-CT-ID        (WS-IX) = WS-SEED-ID (WS-JX)
007340*        UN RENGLON DEL MAESTRO PERTENECE A LA RED SI ES LA      *
007350*        SEMILLA MISMA O SI ESTA ENLAZADO A ELLA.                *
007360           OR
007370           WS-CT-LINKED-ID (WS-IX) = WS-SEED-ID (WS-JX)
007380           PERFORM 0416-AGREGAR-A-LA-RED THRU 0416-EXIT
007390        END-IF
007400     END-IF.
007410 0414-EXIT.
007420     EXIT.
007430*----------------------------*
007440 0416-AGREGAR-A-LA-RED.
007450*    AGREGA UN RENGLON A WS-TABLA-RED SI TODAVIA NO              *
007460*    ESTA (EVITA DUPLICADOS CUANDO DOS SEMILLAS                  *
007470*    APUNTAN AL MISMO CONTACTO).                                 *
007480*----------------------------*
007490     MOVE 'N'                    TO WX-SW-FOUND.
007500*        IGUAL CRITERIO QUE EN 0406 - SE BUSCA ANTES DE          *
007510*        AGREGAR PARA NO DUPLICAR RENGLONES EN LA RED.           *
007520     PERFORM 0417-BUSCAR-ID-EN-RED THRU 0417-EXIT
007530             VARYING WS-KX FROM 1 BY 1
007540             UNTIL (WS-KX > WS-NET-COUNT) OR WX-SEMILLA-ENCONTRADA
007550     IF NOT WX-SEMILLA-ENCONTRADA
007560        ADD  1                   TO WS-NET-COUNT
007570        MOVE WS-CT-ID        (WS-IX)
007580                               TO WS-NET-ID      (WS-NET-COUNT)
007590        MOVE WS-CT-EMAIL     (WS-IX)
007600*        SE COPIAN TODOS LOS CAMPOS DEL RENGLON DEL              *
007610*        MAESTRO AL RENGLON NUEVO DE LA RED DE SALIDA.           *
007620                               TO WS-NET-EMAIL   (WS-NET-COUNT)
007630        MOVE WS-CT-PHONE     (WS-IX)
007640                               TO WS-NET-PHONE   (WS-NET-COUNT)
007650        MOVE WS-CT-LINK-PREC (WS-IX)
007660                               TO WS-NET-LINK-PREC (WS-NET-COUNT)
007670        MOVE WS-CT-CREATED   (WS-IX)
007680                               TO WS-NET-CREATED (WS-NET-COUNT)
007690        MOVE WS-CT-SEQ       (WS-IX)
007700                               TO WS-NET-SEQ     (WS-NET-COUNT)
007710     END-IF.
007720 0416-EXIT.
007730     EXIT.
007740*----------------------------*
007750 0417-BUSCAR-ID-EN-RED.
007760*    COMPARA UN RENGLON YA AGREGADO A LA RED CONTRA              *
007770*    EL ID QUE SE ESTA POR AGREGAR.                              *
007780*----------------------------*
007790     IF WS-NET-ID (WS-KX) = WS-CT-ID (WS-IX)
007800*        COMPARA CONTRA LOS RENGLONES YA AGREGADOS PARA NO       *
007810*        DUPLICAR.                                               *
007820        MOVE 'S'                 TO WX-SW-FOUND
007830     END-IF.
007840 0417-EXIT.
007850     EXIT.
007860*----------------*
007870 0418-ORDENAR-RED.
007880*    ORDENA WS-TABLA-RED POR FECHA DE ALTA Y, A                  *
007890*    IGUALDAD DE FECHA, POR SECUENCIA DIARIA - EL                *
007900*    RENGLON 1 QUEDA SIEMPRE CON EL MAS ANTIGUO.                 *
007910*----------------*
007920*--- REGLA DE NEGOCIO 3 - MAS ANTIGUO PRIMERO (BURBUJA) ---------
007930*        LA RED RARA VEZ TIENE MAS DE UN PUNADO DE               *
007940*        RENGLONES (OCCURS 30) ASI QUE LA BURBUJA ES             *
007950*        SUFICIENTE - NO AMERITA UN SORT POR TAN POCOS           *
007960*        ELEMENTOS.                                              *
007970     IF WS-NET-COUNT > 1
007980*        UN SOLO RENGLON NO NECESITA ORDENARSE - SE EVITA        *
007990*        EL PERFORM DE LA BURBUJA CUANDO NO HACE FALTA.          *
008000        PERFORM 0419-PASADA-DE-BURBUJA THRU 0419-EXIT
008010                VARYING WS-IX FROM 1 BY 1
008020                UNTIL WS-IX > WS-NET-COUNT
008030     END-IF.
008040 0418-EXIT.
008050     EXIT.
008060*--------------------------*
008070 0419-PASADA-DE-BURBUJA.
008080*    UNA PASADA COMPLETA DEL ORDENAMIENTO DE BURBUJA.            *
008090*--------------------------*
008100     PERFORM 0421-COMPARAR-Y-PERMUTAR THRU 0421-EXIT
008110             VARYING WS-JX FROM 1 BY 1
008120             UNTIL WS-JX > WS-NET-COUNT - 1.
008130 0419-EXIT.
008140     EXIT.
008150*------------------------------*
008160 0421-COMPARAR-Y-PERMUTAR.
008170*    COMPARA DOS RENGLONES ADYACENTES Y LOS PERMUTA              *
008180*    SI EL SEGUNDO ES MAS ANTIGUO QUE EL PRIMERO.                *
008190*------------------------------*
008200     IF WS-NET-CREATED (WS-JX) > WS-NET-CREATED (WS-JX + 1)
008210*        DESEMPATA POR WS-NET-SEQ CUANDO LA FECHA DE ALTA        *
008220*        ES IGUAL (FO8891).                                      *
008230        OR
008240        (WS-NET-CREATED (WS-JX)   = WS-NET-CREATED (WS-JX + 1)
008250         AND
008260         WS-NET-SEQ     (WS-JX)   > WS-NET-SEQ     (WS-JX + 1))
008270        PERFORM 0422-PERMUTAR-RENGLONES THRU 0422-EXIT
008280     END-IF.
008290 0421-EXIT.
008300     EXIT.
008310*--------------------------*
008320 0422-PERMUTAR-RENGLONES.
008330*    INTERCAMBIA DOS RENGLONES DE WS-TABLA-RED USANDO            *
008340*    WS-NET-ENTRY-TEMP COMO AREA PUENTE.                         *
008350*--------------------------*
008360     MOVE WS-NET-ENTRY (WS-JX)     TO WS-NET-ENTRY-TEMP.
008370     MOVE WS-NET-ENTRY (WS-JX + 1) TO WS-NET-ENTRY (WS-JX).
008380     MOVE WS-NET-ENTRY-TEMP         TO WS-NET-ENTRY (WS-JX + 1).
008390 0422-EXIT.
008400     EXIT.
008410*----------------------------*
008420 0420-DETERMINAR-PRIMARIO.
008430*    EL PRIMER RENGLON DE LA RED YA ORDENADA ES EL               *
008440*    PRIMARIO VIGENTE. SI EL MAESTRO TENIA MARCADO               *
008450*    COMO PRIMARIO A OTRO CONTACTO, SE DISPARA LA                *
008460*    PROMOCION (REGLA 4).                                        *
008470*----------------------------*
008480*--- REGLA DE NEGOCIO 3/4 - EL MAS ANTIGUO ES PRIMARIO ----------
008490*        SI EL RENGLON 1 YA ERA PRIMARIO EN EL MAESTRO NO        *
008500*        HAY NADA QUE HACER; SI OTRO RENGLON TENIA LA            *
008510*        MARCA DE PRIMARIO, SE DISPARA LA PROMOCION.             *
008520     MOVE WS-NET-ID (1)           TO WS-PRIMARIO-ID.
008530*        DESPUES DE 0418-ORDENAR-RED EL RENGLON 1 ES             *
008540*        SIEMPRE EL MAS ANTIGUO DE LA RED.                       *
008550     IF WS-NET-LINK-PREC (1) NOT = 'PRIMARY  '
008560*        SI EL MAS ANTIGUO YA ERA PRIMARIO EN EL MAESTRO NO      *
008570*        HAY CAMBIO DE ESTADO QUE GRABAR.                        *
008580        PERFORM 0430-PROMOVER-PRIMARIO THRU 0430-EXIT
008590     END-IF.
008600 0420-EXIT.
008610     EXIT.
008620*----------------------------*
008630 0430-PROMOVER-PRIMARIO.
008640*    RECORRE TODA LA RED RESUELTA Y DEJA COMO                    *
008650*    PRIMARIO UNICAMENTE AL RENGLON 1, DEGRADANDO AL             *
008660*    RESTO A SECUNDARIO ENLAZADO A EL.                           *
008670*----------------------------*
008680*--- REGLA DE NEGOCIO 4 - SOBREESCRITURA INCONDICIONAL ----------
008690*        LA PROMOCION ES INCONDICIONAL: NO IMPORTA POR           *
008700*        CUANTO TIEMPO UN CONTACTO FUE PRIMARIO, SI YA NO        *
008710*        ES EL MAS ANTIGUO DE LA RED SE DEGRADA A                *
008720*        SECUNDARIO SIN PREGUNTAR.                               *
008730     MOVE 'S'                     TO BSEI002L-IND-PROMOCION.
008740     PERFORM 0432-PROMOVER-UN-RENGLON THRU 0432-EXIT
008750             VARYING WS-JX FROM 1 BY 1
008760             UNTIL WS-JX > WS-NET-COUNT.
008770 0430-EXIT.
008780     EXIT.
008790*--------------------------*
008800 0432-PROMOVER-UN-RENGLON.
008810*    UBICA EL RENGLON EN EL MAESTRO EN MEMORIA Y LE              *
008820*    AJUSTA CM-CONTACT-LINK-PREC/LINKED-ID SEGUN SI ES           *
008830*    EL NUEVO PRIMARIO O QUEDA COMO SECUNDARIO.                  *
008840*--------------------------*
008850     PERFORM 0434-UBICAR-EN-MAESTRO THRU 0434-EXIT.
008860     IF WS-JX = 1
008870*        EL RENGLON 1 DE LA RED (EL MAS ANTIGUO) SE VUELVE       *
008880*        PRIMARIO; TODOS LOS DEMAS QUEDAN COMO SECUNDARIO        *
008890*        ENLAZADOS A EL.                                         *
008900        MOVE 'PRIMARY  '         TO WS-NET-LINK-PREC (WS-JX)
008910        MOVE 'PRIMARY  '         TO WS-CT-LINK-PREC (WS-FOUND-IX)
008920        MOVE ZEROS               TO WS-CT-LINKED-ID (WS-FOUND-IX)
008930     ELSE
008940        MOVE 'SECONDARY'         TO WS-NET-LINK-PREC (WS-JX)
008950        MOVE 'SECONDARY'         TO WS-CT-LINK-PREC (WS-FOUND-IX)
008960        MOVE WS-PRIMARIO-ID      TO WS-CT-LINKED-ID (WS-FOUND-IX)
008970     END-IF.
008980 0432-EXIT.
008990     EXIT.
009000*----------------------------*
009010 0434-UBICAR-EN-MAESTRO.
009020*    BUSCA EN WS-CONTACT-TABLA EL RENGLON CUYO ID                *
009030*    COINCIDE CON EL RENGLON ACTUAL DE LA RED.                   *
009040*----------------------------*
009050     MOVE ZEROS                  TO WS-FOUND-IX.
009060*        CERO SIGNIFICA "TODAVIA NO ENCONTRADO" - SE USA         *
009070*        COMO CONDICION DE PARO DEL PERFORM VARYING DE           *
009080*        0434.                                                   *
009090     PERFORM 0436-COMPARAR-ID-MAESTRO THRU 0436-EXIT
009100*        BUSQUEDA LINEAL SOBRE WS-CONTACT-TABLA - SE PARA        *
009110*        EN CUANTO ENCUENTRA EL RENGLON (WS-FOUND-IX != 0).      *
009120             VARYING WS-IX FROM 1 BY 1
009130             UNTIL (WS-IX > WS-CT-COUNT) OR (WS-FOUND-IX NOT = 0).
009140 0434-EXIT.
009150     EXIT.
009160*----------------------------*
009170 0436-COMPARAR-ID-MAESTRO.
009180*    COMPARA UN RENGLON DEL MAESTRO CONTRA EL ID                 *
009190*    BUSCADO Y GUARDA SU POSICION SI COINCIDE.                   *
009200*----------------------------*
009210     IF WS-CT-ID (WS-IX) = WS-NET-ID (WS-JX)
009220        MOVE WS-IX                TO WS-FOUND-IX
009230     END-IF.
009240 0436-EXIT.
009250     EXIT.
009260*----------------------------*
009270 0440-DECIDIR-SECUNDARIO.
009280*    SI NINGUN RENGLON DE LA RED TIENE YA EXACTAMENTE            *
009290*    EL MISMO PAR EMAIL/TELEFONO DE LA SOLICITUD, HACE           *
009300*    FALTA UN SECUNDARIO NUEVO (REGLA 5).                        *
009310*----------------------------*
009320*--- REGLA DE NEGOCIO 5 - PAR EMAIL/TELEFONO EXACTO -------------
009330*        SOLO SE CREA SECUNDARIO CUANDO LA SOLICITUD TRAE        *
009340*        UN DATO NUEVO; SI EL PAR EMAIL/TELEFONO YA EXISTE       *
009350*        TAL CUAL EN ALGUN RENGLON DE LA RED NO HAY NADA         *
009360*        QUE AGREGAR.                                            *
009370     MOVE 'N'                    TO WX-SW-EXACTO.
009380*        SE APAGA EL SWITCH ANTES DE RECORRER LA RED - SI        *
009390*        NINGUN RENGLON COINCIDE EXACTO, QUEDA PRENDIDA LA       *
009400*        CONDICION PARA DAR DE ALTA EL SECUNDARIO.               *
009410     PERFORM 0442-EVALUAR-PAR-EXACTO THRU 0442-EXIT
009420             VARYING WS-JX FROM 1 BY 1
009430             UNTIL (WS-JX > WS-NET-COUNT) OR WX-PAR-EXACTO-HALLADO
009440     IF NOT WX-PAR-EXACTO-HALLADO
009450*        SOLO SE CREA EL SECUNDARIO CUANDO NINGUN RENGLON        *
009460*        DE LA RED YA TENIA EXACTAMENTE ESE EMAIL Y ESE          *
009470*        TELEFONO (REGLA 5).                                     *
009480        PERFORM 0450-CREAR-SECUNDARIO-NUEVO THRU 0450-EXIT
009490     END-IF.
009500 0440-EXIT.
009510     EXIT.
009520*----------------------------*
009530 0442-EVALUAR-PAR-EXACTO.
009540*    COMPARA UN RENGLON DE LA RED CONTRA EL PAR                  *
009550*    EMAIL/TELEFONO EXACTO DE LA SOLICITUD.                      *
009560*----------------------------*
009570     IF WS-NET-EMAIL (WS-JX) = BSEI002L-REQ-EMAIL
009580*        EL PAR DEBE COINCIDIR COMPLETO - SOLO EMAIL O           *
009590*        SOLO TELEFONO NO CUENTA COMO PAR EXACTO.                *
009600        AND
009610        WS-NET-PHONE (WS-JX) = BSEI002L-REQ-PHONE
009620        MOVE 'S'                 TO WX-SW-EXACTO
009630     END-IF.
009640 0442-EXIT.
009650     EXIT.
009660*--------------------------------*
009670 0450-CREAR-SECUNDARIO-NUEVO.
009680*    DA DE ALTA UN CONTACTO SECUNDARIO ENLAZADO AL               *
009690*    PRIMARIO VIGENTE Y VUELVE A ARMAR LA RED COMPLETA           *
009700*    DESDE ESE PRIMARIO (RQ0740) PARA QUE LA SALIDA              *
009710*    INCLUYA EL RENGLON RECIEN CREADO.                           *
009720*--------------------------------*
009730     ADD  1                      TO WS-CT-COUNT.
009740     ADD  1                      TO WS-NEXT-ID.
009750*        CADA ALTA (PRIMARIO O SECUNDARIO) CONSUME UN ID         *
009760*        NUEVO - NUNCA SE REUTILIZAN IDS DE CONTACTOS DADOS      *
009770*        DE BAJA.                                                *
009780     MOVE WS-NEXT-ID             TO WS-CT-ID      (WS-CT-COUNT).
009790*        EL SECUNDARIO NUEVO YA NACE ENLAZADO A                  *
009800*        WS-PRIMARIO-ID - NUNCA SE DA DE ALTA UN                 *
009810*        SECUNDARIO HUERFANO.                                    *
009820     MOVE BSEI002L-REQ-EMAIL     TO WS-CT-EMAIL   (WS-CT-COUNT).
009830     MOVE BSEI002L-REQ-PHONE     TO WS-CT-PHONE   (WS-CT-COUNT).
009840     MOVE WS-PRIMARIO-ID         TO WS-CT-LINKED-ID (WS-CT-COUNT).
009850     MOVE 'SECONDARY'            TO WS-CT-LINK-PREC (WS-CT-COUNT).
009860*        EL SECUNDARIO NUEVO QUEDA ENLAZADO AL PRIMARIO          *
009870*        VIGENTE DE LA RED, NO NECESARIAMENTE AL CONTACTO        *
009880*        QUE LA SOLICITUD TRAIA ORIGINALMENTE.                   *
009890     MOVE WS-TODAY-CCYYMMDD      TO WS-CT-CREATED (WS-CT-COUNT).
009900     MOVE WS-NEXT-SEQ            TO WS-CT-SEQ     (WS-CT-COUNT).
009910     ADD  1                      TO WS-NEXT-SEQ.
009920     MOVE 'N'                    TO WS-CT-DELETED (WS-CT-COUNT).
009930     MOVE 'S'                    TO BSEI002L-IND-SECUNDARIO-NUEVO.
009940*--- RQ0740 - SE RELEE LA RED COMPLETA DESDE EL PRIMARIO --------
009950*        SE VUELVE A ARMAR LA RED EN VEZ DE SOLO AGREGAR         *
009960*        EL RENGLON NUEVO PARA QUE BSEI002L-RED-ENLACE SALGA     *
009970*        COMPLETA Y ORDENADA, IGUAL QUE EN UNA CONSULTA.         *
009980     MOVE 1                      TO WS-SEED-COUNT.
009990     MOVE WS-PRIMARIO-ID         TO WS-SEED-ID (1).
010000     MOVE ZEROS                  TO WS-NET-COUNT.
010010     PERFORM 0410-RECOLECTAR-POR-SEMILLAS THRU 0410-EXIT.
010020     PERFORM 0418-ORDENAR-RED THRU 0418-EXIT.
010030 0450-EXIT.
010040     EXIT.
010050*------------------*
010060 0460-EXPORTAR-RED.
010070*    COPIA WS-PRIMARIO-ID Y LA RED RESUELTA A LOS                *
010080*    CAMPOS DE SALIDA DE BSEI002L PARA QUE BSEI001               *
010090*    ARME LA RESPUESTA /IDENTIFY.                                *
010100*------------------*
010110     MOVE WS-PRIMARIO-ID          TO BSEI002L-PRIMARY-ID.
010120*        A PARTIR DE AQUI BSEI002L-DATOS YA TRAE TODO LO         *
010130*        QUE BSEI001 NECESITA PARA ARMAR LA RESPUESTA.           *
010140     MOVE WS-NET-COUNT            TO BSEI002L-RED-CANTIDAD.
010150     PERFORM 0462-EXPORTAR-UN-RENGLON THRU 0462-EXIT
010160             VARYING WS-NX FROM 1 BY 1
010170             UNTIL WS-NX > WS-NET-COUNT.
010180 0460-EXIT.
010190     EXIT.
010200*----------------------------*
010210 0462-EXPORTAR-UN-RENGLON.
010220*    COPIA UN RENGLON DE WS-TABLA-RED A SU POSICION              *
010230*    CORRESPONDIENTE EN BSEI002L-RED-ENLACE.                     *
010240*----------------------------*
010250     MOVE WS-NET-ID        (WS-NX)
010260                             TO BSEI002L-RED-ID        (WS-NX).
010270     MOVE WS-NET-EMAIL     (WS-NX)
010280                             TO BSEI002L-RED-EMAIL     (WS-NX).
010290     MOVE WS-NET-PHONE     (WS-NX)
010300                             TO BSEI002L-RED-PHONE     (WS-NX).
010310     MOVE WS-NET-LINK-PREC (WS-NX)
010320                             TO BSEI002L-RED-LINK-PREC (WS-NX).
010330     MOVE WS-NET-CREATED   (WS-NX)
010340                             TO BSEI002L-RED-CREATED   (WS-NX).
010350     MOVE WS-NET-SEQ       (WS-NX)
010360                             TO BSEI002L-RED-SEQ       (WS-NX).
010370 0462-EXIT.
010380     EXIT.
010390*------------------*
010400 0700-CERRAR-MAESTRO.
010410*    FUNCION 'CERRAR ' - SE LLAMA UNA SOLA VEZ AL                *
010420*    FINAL DE LA CORRIDA. REGRABA EL MAESTRO COMPLETO            *
010430*    DESDE LA TABLA EN MEMORIA (FO9004).                         *
010440*------------------*
010450*--- FO9004 - SE REGRABA EL MAESTRO COMPLETO A FIN DE CORRIDA --
010460*        NO HAY REWRITE PORQUE CONTACTM ES SECUENCIAL DE         *
010470*        LINEA - SE CIERRA A LECTURA Y SE REABRE A ESCRITURA     *
010480*        PARA VOLCAR TODA LA TABLA DE NUEVO AL ARCHIVO.          *
010490     OPEN OUTPUT CONTACT-MASTER.
010500*        OPEN OUTPUT TRUNCA Y REGRABA EL ARCHIVO COMPLETO -      *
010510*        POR ESO WS-CONTACT-TABLA DEBE TENER YA TODOS LOS        *
010520*        RENGLONES, VIEJOS Y NUEVOS, ANTES DE LLEGAR AQUI.       *
010530     IF NOT WS-FS-OK
010540        PERFORM 0190-ERROR-DE-IO THRU 0190-EXIT
010550        GO TO 0700-EXIT
010560     END-IF.
010570     PERFORM 0710-GRABAR-UN-RENGLON THRU 0710-EXIT
010580             VARYING WS-IX FROM 1 BY 1
010590             UNTIL WS-IX > WS-CT-COUNT.
010600     CLOSE CONTACT-MASTER.
010610     MOVE 00                     TO BSEICOM-COD-RESPUESTA.
010620     MOVE WT01-COD-MSG (001)     TO BSEICOM-COD-MENSAJE.
010630     MOVE WT01-TXT-MSG (001)     TO BSEICOM-DESCR-MENSAJE.
010640 0700-EXIT.
010650     EXIT.
010660*----------------------------*
010670 0710-GRABAR-UN-RENGLON.
010680*    MUEVE UN RENGLON DE WS-CONTACT-TABLA A                      *
010690*    CM-CONTACT-RECORD Y LO ESCRIBE EN EL MAESTRO.               *
010700*----------------------------*
010710     INITIALIZE CM-CONTACT-RECORD.
010720*        SE INICIALIZA ANTES DE CADA MOVE PARA QUE               *
010730*        CM-CONTACT-RFC (RESERVADO) SALGA SIEMPRE EN             *
010740*        BLANCOS/CEROS Y NO CON BASURA DEL RENGLON ANTERIOR.     *
010750     MOVE WS-CT-ID        (WS-IX) TO CM-CONTACT-ID.
010760     MOVE WS-CT-EMAIL     (WS-IX) TO CM-CONTACT-EMAIL.
010770     MOVE WS-CT-PHONE     (WS-IX) TO CM-CONTACT-PHONE.
010780     MOVE WS-CT-LINKED-ID (WS-IX) TO CM-CONTACT-LINKED-ID.
010790     MOVE WS-CT-LINK-PREC (WS-IX) TO CM-CONTACT-LINK-PREC.
010800     MOVE WS-CT-CREATED   (WS-IX) TO CM-CONTACT-CREATED.
010810     MOVE WS-CT-SEQ       (WS-IX) TO CM-CONTACT-SEQ.
010820     MOVE WS-CT-DELETED   (WS-IX) TO CM-CONTACT-DELETED.
010830     WRITE CM-CONTACT-RECORD.
010840*        EL MAESTRO SE REGRABA EN EL MISMO ORDEN EN QUE          *
010850*        QUEDO LA TABLA EN MEMORIA, QUE ES EL ORDEN EN QUE       *
010860*        SE LEYO MAS LAS ALTAS DE ESTA CORRIDA AL FINAL.         *
010870 0710-EXIT.
010880     EXIT.
010890*----------------------*
010900 9999-FUNCION-INVALIDA.
010910*    LA FUNCION RECIBIDA EN EL SOBRE NO ES NINGUNA DE            *
010920*    LAS TRES CONOCIDAS - SE ARMA RESPUESTA DE ERROR             *
010930*    (MENSAJE 003) SIN TOCAR NINGUN ARCHIVO.                     *
010940*----------------------*
010950     MOVE 16                     TO BSEICOM-COD-RESPUESTA.
010960     MOVE WT01-COD-MSG (003)     TO BSEICOM-COD-MENSAJE.
010970     MOVE WT01-TXT-MSG (003)     TO BSEICOM-DESCR-MENSAJE.
010980 9999-EXIT.
010990     EXIT.
