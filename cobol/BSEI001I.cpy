000100*================================================================*
000110*    COPY          BSEI001I                                     *
000120*    SISTEMA       BSE - BUS DE SERVICIO EMPRESARIAL            *
000130*    OBJETO        TRAMA DE ENTRADA - SOLICITUD DE IDENTIFY     *
000140*    DESCRIPCION   UN REGISTRO POR SOLICITUD DE RECONCILIACION  *
000150*                  LEIDO DE IDENTIFY-REQUEST-FILE EN ORDEN DE   *
000160*                  LLEGADA.                                     *
000170*----------------------------------------------------------------*
000180*    FO8891 03/02/86 PAMH  VERSION ORIGINAL DE LA TRAMA         *
000190*================================================================*
000200 01  BSEI001I-TRAMA.
000210     02  BSEI001I-EMAIL          PIC X(50).
000220     02  BSEI001I-PHONE          PIC X(20).
000230     02  FILLER                  PIC X(10).
