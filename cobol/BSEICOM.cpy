000100*================================================================*
000110*    COPY          BSEICOM                                      *
000120*    SISTEMA       BSE - BUS DE SERVICIO EMPRESARIAL            *
000130*    OBJETO        COMMAREA GENERICA DE LLAMADA A BSEI002       *
000140*    DESCRIPCION   SOBRE COMUN A TODAS LAS FUNCIONES QUE        *
000150*                  ATIENDE LA RUTINA DE MAESTRO DE CONTACTOS.   *
000160*                  LA PARTE ESPECIFICA DE CADA FUNCION VIAJA    *
000170*                  EN BSEI002L (COPY APARTE, AL ESTILO DE LAS   *
000180*                  TRAMAS BSEC0nnI/O DE ESTE BUS).              *
000190*----------------------------------------------------------------*
000200*    FO8891 04/02/86 PAMH  VERSION ORIGINAL DEL SOBRE           *
000210*================================================================*
000220 01  BSEICOM-SOBRE.
000230     02  BSEICOM-FUNCION         PIC X(07).
000240         88  BSEICOM-FN-ABRIR         VALUE 'ABRIR  '.
000250         88  BSEICOM-FN-PROCESA       VALUE 'PROCESA'.
000260         88  BSEICOM-FN-CERRAR        VALUE 'CERRAR '.
000270     02  BSEICOM-COD-RESPUESTA   PIC 9(02).
000280         88  BSEICOM-RC-OK             VALUE 00.
000290         88  BSEICOM-RC-ERROR          VALUE 16.
000300     02  BSEICOM-COD-MENSAJE     PIC 9(03).
000310     02  BSEICOM-DESCR-MENSAJE   PIC X(60).
000315*    ------- RESERVADO PARA EXPANSION FUTURA DEL SOBRE --------*
000320     02  FILLER                  PIC X(10).
