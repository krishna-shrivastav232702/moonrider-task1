000100******************************************************************
000110***   * RQ5190 14/02/01 LMR  NORMALIZA ESCALARES A NIVEL 77     *
000120***   * RQ4417 19/03/99 HGTZ ARREGLO DE SIGLO PARA 2000 (Y2K)    *
000130***   * RQ1298 25/01/99 HGTZ FECHA IMPRESA A 4 DIGITOS ANIO      *
000140***   * RQ0740 14/06/91 EJRG AMPLIA TABLAS SALIDA (BSEI001O)     *
000150***   * FO9004 19/09/88 PAMH AGREGA LLAMADA FUNCION CERRAR       *
000160***   * FO8891 07/02/86 EJRG AGREGA RESUMEN FIN DE CORRIDA       *
000170***   * FO8891 03/02/86 PAMH PROYECTO BUS DE SERV EMPRESARIAL    *
000180***   * RECONCILIACION DE IDENTIDAD DE CONTACTOS                 *
000190******************************************************************
000200*IDAPL*BSE
000210*OBJET************************************************************
000220*OBJET*** RUTINA PRINCIPAL DE CORRIDA - LEE SOLICITUDES         **
000230*OBJET*** DE IDENTIFY, INVOCA A BSEI002 Y ESCRIBE EL            **
000240*OBJET*** RESULTADO CONSOLIDADO                                 **
000250*OBJET************************************************************
000260*OBJET*                                                          *
000270*OBJET*** ESTE PROGRAMA ES EL "FRENTE" DEL SUBSISTEMA DE        **
000280*OBJET*** IDENTIDAD. NO RESUELVE NADA POR SI MISMO -            **
000290*OBJET*** UNICAMENTE LEE LA TRAMA DE SOLICITUD (EMAIL /         **
000300*OBJET*** TELEFONO), SE LA PASA TAL CUAL A BSEI002 (QUIEN       **
000310*OBJET*** SI TIENE ACCESO AL MAESTRO CONTACT-MASTER Y           **
000320*OBJET*** APLICA LAS REGLAS DE NEGOCIO), Y CON LA RED DE        **
000330*OBJET*** ENLACE QUE BSEI002 REGRESA ARMA LA TRAMA DE           **
000340*OBJET*** RESULTADO CONSOLIDADO QUE VA A LA APLICACION          **
000350*OBJET*** QUE MANDO LLAMAR AL PROCESO POR LOTES. TAMBIEN        **
000360*OBJET*** LLEVA LOS CONTADORES DE CORRIDA (RPT-SUMARIO).        **
000370*OBJET*                                                          *
000380*=======================*
000390 IDENTIFICATION DIVISION.
000400*=======================*
000410 PROGRAM-ID.    BSEI001.
000420 AUTHOR.        P A MARTINEZ HARO.
000430 INSTALLATION.  BSE - BUS DE SERVICIO EMPRESARIAL.
000440 DATE-WRITTEN.  03/02/86.
000450 DATE-COMPILED.
000460*    (SE DEJA EN BLANCO A PROPOSITO - EL COMPILADOR LA LLENA     *
000470*    AUTOMATICAMENTE AL GENERAR EL LOAD MODULE.)                 *
000480 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000490*----------------------------------------------------------------*
000500*    ESTE PROGRAMA MANEJA DATOS DE CONTACTO DE CLIENTES          *
000510*    (EMAIL Y TELEFONO) - SU DISTRIBUCION FUERA DEL AREA         *
000520*    DE SISTEMAS DEBE SEGUIR LA POLITICA DE                      *
000530*    CONFIDENCIALIDAD DE LA INSTALACION.                         *
000540*----------------------------------------------------------------*
000550*----------------------------------------------------------------*
000560*    BITACORA DE CAMBIOS                                        *
000570*----------------------------------------------------------------*
000580*    03/02/86  PAMH  FO8891  VERSION ORIGINAL. LEE LA TRAMA DE   *
000590*                            SOLICITUD, LLAMA A BSEI002 Y ARMA   *
000600*                            LA TRAMA DE RESULTADO CONSOLIDADO.  *
000610*                            EN ESA FECHA EL MAESTRO SE LLAMABA  *
000620*                            ARCH-CONTACTOS Y SE LEIA DIRECTO -  *
000630*                            LA CARGA A TABLA SE AGREGO DESPUES. *
000640*    07/02/86  EJRG  FO8891  SE AGREGA RPT-SUMARIO CON LOS       *
000650*                            CONTADORES DE FIN DE CORRIDA.       *
000660*                            ANTES DE ESTE CAMBIO LA CORRIDA NO  *
000670*                            DEJABA NINGUN RASTRO IMPRESO; ESTO  *
000680*                            SE PIDIO DESPUES DE UNA CORRIDA QUE *
000690*                            TERMINO SIN PROCESAR NADA Y NADIE   *
000700*                            SE DIO CUENTA HASTA EL DIA SIGUIENTE*
000710*    19/09/88  PAMH  FO9004  SE AGREGA LLAMADA A BSEI002 CON     *
000720*                            FUNCION 'CERRAR ' AL TERMINAR LA    *
000730*                            CORRIDA (VER 0700-TERMINAR-RUTINA). *
000740*                            SIN ESTA LLAMADA LA TABLA EN MEMORIA*
000750*                            DE BSEI002 NUNCA SE REGRABABA AL    *
000760*                            MAESTRO Y SE PERDIAN LOS CAMBIOS DEL*
000770*                            DIA - ERROR REPORTADO POR OPERACION.*
000780*    14/06/91  EJRG  RQ0740  LAS LISTAS DE EMAILS/TELEFONOS/     *
000790*                            SECUNDARIOS DE LA TRAMA DE SALIDA   *
000800*                            CRECEN POR VOLUMEN (VER BSEI001O).  *
000810*                            EL TAMANO ANTERIOR (5/5/10) SE      *
000820*                            DESBORDABA EN CUENTAS CORPORATIVAS  *
000830*                            CON MUCHOS TELEFONOS COMPARTIDOS.   *
000840*    25/01/99  HGTZ  RQ1298  LA FECHA DE CORRIDA DEL RESUMEN SE  *
000850*                            IMPRIME A 4 DIGITOS DE ANIO.        *
000860*                            DE PASO SE REVISO TODO EL PROGRAMA  *
000870*                            EN BUSCA DE OTROS LUGARES DONDE    *
000880*                            ANIO SE MANEJARA A 2 DIGITOS.       *
000890*    19/03/99  HGTZ  RQ4417  ARREGLO DE SIGLO PARA EL ANIO 2000. *
000900*                            VER WS-SIGLO-CORTE EN WORKING-      *
000910*                            STORAGE - CORTE FIJO EN 50. SI     *
000920*                            ANIO DE SISTEMA MENOR A 50 SE TOMA  *
000930*                            COMO 20XX, DE 50 EN ADELANTE 19XX.  *
000940*    02/04/99  HGTZ  RQ4502  SE AGREGA VALIDACION DE QUE LA FECHA*
000950*                            DE SISTEMA VENGA TODA NUMERICA ANTES*
000960*                            DE PARTIRLA EN WS-SYS-YY/MM/DD (VER *
000970*                            0100-INICIAR-RUTINA); SE DETECTO UN *
000980*                            RELOJ DE SISTEMA MAL CONFIGURADO EN *
000990*                            UNA DE LAS MAQUINAS DE RESPALDO QUE *
001000*                            REGRESABA BASURA EN EL ACCEPT.      *
001010*    14/02/01  LMR   RQ5190  SE PROMUEVEN CONTADOR Y WE-RC A     *
001020*                            NIVEL 77.                           *
001030*    AUDITORIA DE ESTANDARES DE PROGRAMACION DEL AREA DE         *
001040*    SISTEMAS - ESCALARES SUELTOS QUE NO FORMAN PARTE DE         *
001050*    NINGUN REGISTRO DEBEN DECLARARSE A NIVEL 77, NO COMO        *
001060*    SUBORDINADOS DE UN 01 DE CONVENIENCIA. SIN CAMBIO DE        *
001070*    LOGICA (VER BSEI002 - MISMO CAMBIO, MISMO TICKET).          *
001080*----------------------------------------------------------------*
001090*====================*
001100 ENVIRONMENT DIVISION.
001110*====================*
001120 CONFIGURATION SECTION.
001130*    SIN OBJECT-COMPUTER / SOURCE-COMPUTER EXPLICITOS - LA       *
001140*    INSTALACION LOS DEJA POR DEFECTO DEL COMPILADOR DEL HOST.   *
001150 SPECIAL-NAMES.
001160     C01 IS TOP-OF-FORM
001170     UPSI-0 IS WS-MODO-SILENCIOSO-UPSI
001180     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
001190*--------------------------------------------------------------*
001200*    C01/TOP-OF-FORM SE USA EN EL WRITE ... AFTER ADVANCING    *
001210*    DEL ENCABEZADO DE RPT-SUMARIO (SALTO DE PAGINA).          *
001220*    UPSI-0/WS-MODO-SILENCIOSO-UPSI PERMITE CORRER EL PROCESO  *
001230*    SIN IMPRIMIR EL RESUMEN (VALOR '1') CUANDO SE INVOCA       *
001240*    DESDE UNA PRUEBA DE VOLUMEN Y NO INTERESA EL REPORTE.     *
001250*    DIGITOS-VALIDOS SE AGREGO CON RQ4502 PARA VALIDAR QUE LA  *
001260*    FECHA QUE REGRESA EL RELOJ DEL SISTEMA SEA NUMERICA ANTES *
001270*    DE PARTIRLA (VER 0100-INICIAR-RUTINA).                    *
001280*--------------------------------------------------------------*
001290*---------------------*
001300 INPUT-OUTPUT SECTION.
001310*---------------------*
001320 FILE-CONTROL.
001330*    LOS TRES ARCHIVOS SON SECUENCIALES DE LINEA (TEXTO PLANO) - *
001340*    FACILITA QUE OPERACION LOS REVISE A OJO CUANDO HAY PROBLEMAS*
001350*    Y QUE LA APLICACION QUE CONSUME EL RESULTADO LOS LEA SIN    *
001360*    NECESITAR UN LAYOUT BINARIO.                                *
001370     SELECT IDENTIFY-REQUEST-FILE  ASSIGN TO SOLICIT
001380         ORGANIZATION IS LINE SEQUENTIAL
001390         FILE STATUS IS WS-FS-SOLICITUD.
001400*    SOLICIT - UNA LINEA POR CADA PAR EMAIL/TELEFONO A RESOLVER.*
001410     SELECT IDENTIFY-RESULT-FILE   ASSIGN TO RESULTA
001420         ORGANIZATION IS LINE SEQUENTIAL
001430         FILE STATUS IS WS-FS-RESULTADO.
001440*    RESULTA - UNA LINEA POR SOLICITUD CON LA RED YA RESUELTA.  *
001450     SELECT RPT-SUMARIO            ASSIGN TO RPTSUM
001460         ORGANIZATION IS LINE SEQUENTIAL
001470         FILE STATUS IS WS-FS-RPT-SUMARIO.
001480*    RPTSUM - REPORTE DE CONTADORES, UNA PAGINA POR CORRIDA.   *
001490*=============*
001500 DATA DIVISION.
001510*=============*
001520 FILE SECTION.
001530*-------------*
001540 FD  IDENTIFY-REQUEST-FILE
001550     LABEL RECORDS ARE STANDARD.
001560     COPY BSEI001I.
001570*    LAYOUT DE LA TRAMA DE SOLICITUD - VER COPY BSEI001I.       *
001580 FD  IDENTIFY-RESULT-FILE
001590     LABEL RECORDS ARE STANDARD.
001600     COPY BSEI001O.
001610*    LAYOUT DE LA TRAMA DE RESULTADO - VER COPY BSEI001O.       *
001620 FD  RPT-SUMARIO
001630     LABEL RECORDS ARE STANDARD.
001640 01  RPT-LINEA                   PIC X(80).
001650*    RENGLON GENERICO DE 80 POSICIONES PARA TODO EL REPORTE.    *
001660*-------------------------*
001670 WORKING-STORAGE SECTION.
001680*    CONTADOR Y WE-RC SE DECLARAN A NIVEL 77 (NO EN UN           *
001690*    GRUPO) PORQUE SON ESCALARES SUELTOS DE USO GENERAL,         *
001700*    NO PARTE DE NINGUNA ESTRUCTURA DE REGISTRO (RQ5190).        *
001710 77  CONTADOR                PIC 9(05)  COMP VALUE ZEROS.
001720 77  WE-RC                   PIC S9(08) COMP VALUE ZEROS.
001730*-------------------------*
001740 01  WE-ESPECIALES.
001750*    GRUPO DE USO GENERAL - INDICES DE TABLA, CONTADOR DE       *
001760*    TRABAJO Y LOS DOS SWITCHES QUE CONTROLAN LOS CICLOS DE     *
001770*    BUSQUEDA Y DE LECTURA DE SOLICITUDES.                      *
001780     02  WS-IX                   PIC 9(05)  COMP VALUE ZEROS.
001790     02  WS-JX                   PIC 9(05)  COMP VALUE ZEROS.
001800     02  WS-KX                   PIC 9(05)  COMP VALUE ZEROS.
001810     02  WE-BLANCO               PIC X(01)       VALUE SPACES.
001820     02  WS-MODO-SILENCIOSO-UPSI PIC X(01)       VALUE 'N'.
001830     02  WX-SW-FOUND             PIC X(01)       VALUE 'N'.
001840         88  WX-VALOR-YA-EXISTE       VALUE 'S'.
001850     02  WS-SOLICITUD-EOF        PIC X(01)       VALUE 'N'.
001860         88  WS-FIN-SOLICITUDES       VALUE 'Y'.
001870     02  FILLER                  PIC X(05)       VALUE SPACES.
001880*    ------------- RENGLON RESERVADO PARA EXPANSION --------    *
001890 01  WS-FS-SOLICITUD             PIC X(02)       VALUE '00'.
001900*    CODIGOS DE ESTADO DE ARCHIVO - SE REVISAN DESPUES DE CADA  *
001910*    OPEN/READ/WRITE/CLOSE PARA DETECTAR ANOMALIAS DE E/S.      *
001920     88  WS-FS-SOLICITUD-OK            VALUE '00'.
001930     88  WS-FS-SOLICITUD-EOF           VALUE '10'.
001940 01  WS-FS-RESULTADO             PIC X(02)       VALUE '00'.
001950     88  WS-FS-RESULTADO-OK            VALUE '00'.
001960 01  WS-FS-RPT-SUMARIO           PIC X(02)       VALUE '00'.
001970     88  WS-FS-RPT-SUMARIO-OK          VALUE '00'.
001980*------------------ FECHA DE CORRIDA - AJUSTE DE SIGLO ---------*
001990*    LA FECHA DEL SISTEMA OPERATIVO VIENE A 6 DIGITOS (AAMMDD). *
002000*    COMO EL MAESTRO Y LOS REPORTES MANEJAN 4 DIGITOS DE ANIO   *
002010*    DESDE RQ1298/RQ4417, AQUI SE EXPANDE CON LA REGLA DE CORTE *
002020*    WS-SIGLO-CORTE (50): ANIO < 50 ES 20XX, ANIO >= 50 ES 19XX.*
002030 01  WS-FECHA-SISTEMA.
002040     02  WS-SYS-DATE-6           PIC 9(06)       VALUE ZEROS.
002050     02  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-6.
002060         03  WS-SYS-YY           PIC 9(02).
002070         03  WS-SYS-MM           PIC 9(02).
002080         03  WS-SYS-DD           PIC 9(02).
002090     02  WS-SIGLO-CORTE          PIC 9(02)       VALUE 50.
002100*        (RQ4417) - ESTE VALOR FIJO SE REVISO CON EL AREA       *
002110*        DE NEGOCIO EN 1999 Y SE ESPERA QUE SIGA SIENDO         *
002120*        VALIDO POR VARIAS DECADAS; NO ESTA PARAMETRIZADO.      *
002130     02  WS-HOY-CCYYMMDD         PIC 9(08)       VALUE ZEROS.
002140     02  WS-HOY-R REDEFINES WS-HOY-CCYYMMDD.
002150         03  WS-HOY-CCYY         PIC 9(04).
002160         03  WS-HOY-MM           PIC 9(02).
002170         03  WS-HOY-DD           PIC 9(02).
002180*        ESTE REDEFINES ES EL QUE USA 0600-IMPRIMIR-RESUMEN PARA *
002190*        DESPLEGAR LA FECHA DE CORRIDA CON GUIONES EN EL         *
002200*        ENCABEZADO DEL REPORTE.                                 *
002210     02  FILLER                  PIC X(05)       VALUE SPACES.
002220*    ------------- RENGLON RESERVADO PARA EXPANSION --------    *
002230*------------------ IDENTIFICADOR PRIMARIO EN ALFA/NUM ---------*
002240 01  WS-ID-TRABAJO.
002250*    AREA DE TRABAJO ALFA/NUMERICA QUE SE USA COMO TEMPORAL EN  *
002260*    EL INTERCAMBIO (SWAP) DE LA LISTA DE SECUNDARIOS DURANTE   *
002270*    EL ORDENAMIENTO DE 0420-ORDENAR-SECUNDARIOS.               *
002280     02  WS-ID-ALFA              PIC X(09)       VALUE SPACES.
002290     02  WS-ID-NUM REDEFINES WS-ID-ALFA
002300                                 PIC 9(09).
002310     02  FILLER                  PIC X(05)       VALUE SPACES.
002320*    ------------- RENGLON RESERVADO PARA EXPANSION --------    *
002330*------------------ CONTADORES DEL RESUMEN DE CORRIDA ----------*
002340*    TODOS ESTOS CONTADORES SE PONEN EN CERO AL ABRIR LA CORRIDA*
002350*    (0100-INICIAR-RUTINA) Y SE VAN ACUMULANDO SOLICITUD POR    *
002360*    SOLICITUD; SE IMPRIMEN AL FINAL EN RPT-SUMARIO. NINGUNO SE *
002370*    REINICIA ENTRE SOLICITUDES - SON TOTALES DE TODA LA CORRIDA*
002380 01  WS-CONTADORES-RESUMEN.
002390     02  WS-CT-SOLICITUDES          PIC 9(07)  COMP VALUE ZEROS.
002400     02  WS-CT-PRIMARIOS-NUEVOS     PIC 9(07)  COMP VALUE ZEROS.
002410     02  WS-CT-SECUNDARIOS-NUEVOS   PIC 9(07)  COMP VALUE ZEROS.
002420     02  WS-CT-PROMOCIONES          PIC 9(07)  COMP VALUE ZEROS.
002430     02  WS-CT-EMAILS-DISTINTOS     PIC 9(07)  COMP VALUE ZEROS.
002440*        ACUMULADOR DE TODA LA CORRIDA - VER 0400-ARMAR-RESULT.  *
002450     02  WS-CT-TELEFONOS-DISTINTOS  PIC 9(07)  COMP VALUE ZEROS.
002460*        ACUMULADOR DE TODA LA CORRIDA - VER 0400-ARMAR-RESULT.  *
002470     02  FILLER                     PIC X(05)  VALUE SPACES.
002480*    ------------- RENGLON RESERVADO PARA EXPANSION --------    *
002490*------------------ TRAMA DE SALIDA EN CONSTRUCCION ------------*
002500*    ESTAS TRES LISTAS SE RECONSTRUYEN DESDE CERO EN CADA       *
002510*    SOLICITUD (VER 0400-ARMAR-RESULTADO) A PARTIR DE LA RED DE *
002520*    ENLACE QUE REGRESA BSEI002; DE AHI SE COPIAN A LA TRAMA DE *
002530*    SALIDA BSEI001O. LOS TOPES (10/10/20) SON LOS MISMOS DE LA *
002540*    COPY BSEI001O - SI SE AMPLIA UNO SE DEBE AMPLIAR EL OTRO.  *
002550 01  WS-LISTA-EMAILS.
002560     02  WS-EMAIL-ENTRY  OCCURS 10 TIMES   PIC X(50).
002570     02  FILLER                       PIC X(05).
002580*    ------------- RENGLON RESERVADO PARA EXPANSION --------    *
002590 01  WS-EMAIL-COUNT               PIC 9(05)  COMP VALUE ZEROS.
002600*    CUENTA VIVA DE EMAILS DISTINTOS DE LA SOLICITUD EN TURNO.   *
002610 01  WS-LISTA-TELEFONOS.
002620     02  WS-TELEFONO-ENTRY  OCCURS 10 TIMES PIC X(20).
002630     02  FILLER                       PIC X(05).
002640*    ------------- RENGLON RESERVADO PARA EXPANSION --------    *
002650 01  WS-TELEFONO-COUNT            PIC 9(05)  COMP VALUE ZEROS.
002660*    CUENTA VIVA DE TELEFONOS DISTINTOS DE LA SOLICITUD EN TURNO.*
002670 01  WS-LISTA-SECUNDARIOS.
002680     02  WS-SECUNDARIO-ENTRY  OCCURS 20 TIMES PIC 9(09).
002690     02  FILLER                       PIC X(05).
002700*    ------------- RENGLON RESERVADO PARA EXPANSION --------    *
002710 01  WS-SECUNDARIO-COUNT          PIC 9(05)  COMP VALUE ZEROS.
002720*    CUENTA VIVA DE SECUNDARIOS DE LA SOLICITUD EN TURNO.        *
002730*------------------ RENGLON EDITADO PARA EL RESUMEN IMPRESO ----*
002740*    CAMPO EDITADO COMUN QUE USAN TODAS LAS LINEAS DEL RESUMEN  *
002750*    EN 0610-IMPRIMIR-LINEA-RESUMEN PARA DESPLEGAR LOS          *
002760*    CONTADORES CON COMA DE MILES.                              *
002770 01  WS-CTR-EDITADO               PIC ZZZ,ZZ9.
002780*------------------ SOBRE Y DATOS DE LLAMADA A BSEI002 ---------*
002790*    BSEICOM TRAE EL SOBRE COMUN (FUNCION/RC/MENSAJE) QUE USAN  *
002800*    TODOS LOS PROGRAMAS DEL BUS. BSEI002L TRAE LA PARTE         *
002810*    ESPECIFICA DE ESTA LLAMADA - SOLICITUD DE ENTRADA Y RED DE *
002820*    ENLACE DE SALIDA. AMBAS COPIES SE PASAN JUNTAS EN EL CALL. *
002830     COPY BSEICOM.
002840     COPY BSEI002L.
002850*------------------*
002860 PROCEDURE DIVISION.
002870*------------------*
002880 0000-MAIN-LINE.
002890*    SECUENCIA CLASICA DE UN PROCESO POR LOTES: ABRE, PROCESA   *
002900*    MIENTRAS HAYA SOLICITUDES, CIERRA. NO HAY NADA DE REGLAS   *
002910*    DE NEGOCIO AQUI - ESO VIVE EN BSEI002 Y EN LOS PARRAFOS    *
002920*    0300/0400 QUE ARMAN LA TRAMA DE SALIDA CON LO QUE BSEI002  *
002930*    REGRESA.                                                    *
002940     PERFORM 0100-INICIAR-RUTINA     THRU 0100-EXIT.
002950     PERFORM 0200-PROCESAR-RUTINA    THRU 0200-EXIT
002960             UNTIL WS-FIN-SOLICITUDES.
002970     PERFORM 0700-TERMINAR-RUTINA    THRU 0700-EXIT.
002980     STOP RUN.
002990*----------------------*
003000 0100-INICIAR-RUTINA.
003010*    RUTINA DE ARRANQUE DE LA CORRIDA:                          *
003020*      1) LIMPIA LOS CONTADORES DEL RESUMEN.                    *
003030*      2) OBTIENE LA FECHA DEL SISTEMA Y LE EXPANDE EL SIGLO.   *
003040*      3) ABRE LOS TRES ARCHIVOS DE ESTE PROGRAMA.               *
003050*      4) MANDA A BSEI002 LA FUNCION 'ABRIR  ' PARA QUE CARGUE  *
003060*         EL MAESTRO CONTACT-MASTER COMPLETO A SU TABLA EN       *
003070*         MEMORIA; SI ESO FALLA NO TIENE CASO SEGUIR.            *
003080*      5) LEE LA PRIMERA SOLICITUD PARA DEJAR EL CICLO LISTO.   *
003090*----------------------*
003100     MOVE ZEROS                  TO WS-CONTADORES-RESUMEN.
003110     ACCEPT WS-SYS-DATE-6        FROM DATE.
003120*--- RQ1298: RESGUARDO CONTRA RELOJ DE SISTEMA DESCOMPUESTO -----
003130     IF WS-SYS-DATE-6 IS NOT DIGITOS-VALIDOS
003140        DISPLAY 'BSEI001 - ADVERTENCIA - FECHA DE SISTEMA '
003150                'CON CARACTERES NO NUMERICOS - SE USA TAL CUAL'
003160     END-IF.
003170*--- RQ4417: EXPANSION DE SIGLO - VER BITACORA 19/03/99 ---------
003180     IF WS-SYS-YY < WS-SIGLO-CORTE
003190*    (RQ4417) ANTES DE ESTE CAMBIO EL ANIO DE DOS DIGITOS SE     *
003200*    USABA TAL CUAL EN LOS REPORTES Y EN LAS COMPARACIONES DE    *
003210*    FECHA DE ALTA (CM-CONTACT-CREATED-R) - UNA FECHA DE ALTA DE *
003220*    2001 SE VEIA MAS CHICA QUE UNA DE 1999 AL COMPARAR COMO     *
003230*    ENTERO, LO QUE ROMPIA EL DESEMPATE DE PRIMARIO POR          *
003240*    ANTIGUEDAD (REGLA DE NEGOCIO 3). POR ESO EL MAESTRO YA      *
003250*    GUARDA CM-CONTACT-CREATED A 8 DIGITOS DESDE RQ1298.         *
003260        COMPUTE WS-HOY-CCYY = 2000 + WS-SYS-YY
003270     ELSE
003280        COMPUTE WS-HOY-CCYY = 1900 + WS-SYS-YY
003290     END-IF.
003300     MOVE WS-SYS-MM              TO WS-HOY-MM.
003310     MOVE WS-SYS-DD              TO WS-HOY-DD.
003320     OPEN INPUT  IDENTIFY-REQUEST-FILE.
003330     OPEN OUTPUT IDENTIFY-RESULT-FILE.
003340     OPEN OUTPUT RPT-SUMARIO.
003350     MOVE 'ABRIR  '               TO BSEICOM-FUNCION.
003360*    EL LITERAL DE FUNCION LLEVA BLANCOS DE RELLENO A LA         *
003370*    DERECHA PORQUE BSEICOM-FUNCION ES PIC X(07) EN TODOS LOS    *
003380*    PROGRAMAS DEL BUS - 'ABRIR  ', 'PROCESA' Y 'CERRAR ' SON    *
003390*    LOS TRES UNICOS VALORES QUE RECONOCE BSEI002.               *
003400     CALL 'BSEI002'    USING BSEICOM-SOBRE, BSEI002L-DATOS.
003410     IF NOT BSEICOM-RC-OK
003420        DISPLAY 'BSEI001 - ERROR ABRIENDO MAESTRO - '
003430                BSEICOM-DESCR-MENSAJE
003440        MOVE 'Y'                 TO WS-SOLICITUD-EOF
003450        GO TO 0100-EXIT
003460     END-IF.
003470     PERFORM 0210-LEER-SOLICITUD THRU 0210-EXIT.
003480*    SE LEE LA PRIMERA SOLICITUD AQUI MISMO (EN VEZ DE DEJARLO   *
003490*    PARA 0200) PARA QUE EL PERFORM UNTIL DE 0000-MAIN-LINE      *
003500*    FUNCIONE CORRECTO CUANDO EL ARCHIVO DE SOLICITUDES VIENE    *
003510*    VACIO.                                                     *
003520 0100-EXIT.
003530     EXIT.
003540*----------------------*
003550 0200-PROCESAR-RUTINA.
003560*    UN CICLO POR CADA SOLICITUD LEIDA: LA MANDA RESOLVER A     *
003570*    BSEI002 (0300), ARMA LA TRAMA DE SALIDA CON LO QUE REGRESA *
003580*    (0400), LA ESCRIBE (0500) Y LEE LA SIGUIENTE.               *
003590*----------------------*
003600     ADD  1                      TO WS-CT-SOLICITUDES.
003610     PERFORM 0300-PROCESAR-SOLICITUD THRU 0300-EXIT.
003620     PERFORM 0400-ARMAR-RESULTADO    THRU 0400-EXIT.
003630     PERFORM 0500-ESCRIBIR-RESULTADO THRU 0500-EXIT.
003640     PERFORM 0210-LEER-SOLICITUD     THRU 0210-EXIT.
003650 0200-EXIT.
003660     EXIT.
003670*----------------------*
003680 0210-LEER-SOLICITUD.
003690*    LECTURA SENCILLA - AL LLEGAR A FIN DE ARCHIVO PRENDE EL    *
003700*    SWITCH QUE DETIENE EL PERFORM UNTIL DE 0000-MAIN-LINE.     *
003710*----------------------*
003720     READ IDENTIFY-REQUEST-FILE
003730        AT END
003740           MOVE 'Y'              TO WS-SOLICITUD-EOF
003750     END-READ.
003760 0210-EXIT.
003770     EXIT.
003780*------------------------*
003790 0300-PROCESAR-SOLICITUD.
003800*    PASA EL EMAIL/TELEFONO DE LA SOLICITUD A BSEI002 CON LA    *
003810*    FUNCION 'PROCESA' - AHI SE APLICAN LAS OCHO REGLAS DE      *
003820*    NEGOCIO DE RECONCILIACION DE IDENTIDAD (BUSQUEDA DE         *
003830*    COINCIDENCIAS, ARMADO DE LA RED, DESEMPATE DE PRIMARIO,    *
003840*    PROMOCION/DEGRADACION, ALTA DE PRIMARIO O SECUNDARIO       *
003850*    NUEVO). AQUI SOLO SE CUENTAN LOS INDICADORES QUE REGRESAN  *
003860*    PARA EL RESUMEN DE FIN DE CORRIDA.                          *
003870*------------------------*
003880     MOVE BSEI001I-EMAIL         TO BSEI002L-REQ-EMAIL.
003890     MOVE BSEI001I-PHONE         TO BSEI002L-REQ-PHONE.
003900     MOVE 'PROCESA'              TO BSEICOM-FUNCION.
003910     CALL 'BSEI002'    USING BSEICOM-SOBRE, BSEI002L-DATOS.
003920     IF BSEICOM-RC-OK
003930        IF BSEI002L-HUBO-PRIMARIO-NUEVO
003940           ADD  1                TO WS-CT-PRIMARIOS-NUEVOS
003950        END-IF
003960        IF BSEI002L-HUBO-SECUNDARIO-NUEVO
003970           ADD  1                TO WS-CT-SECUNDARIOS-NUEVOS
003980        END-IF
003990        IF BSEI002L-HUBO-PROMOCION
004000           ADD  1                TO WS-CT-PROMOCIONES
004010        END-IF
004020     ELSE
004030        DISPLAY 'BSEI001 - ERROR PROCESANDO SOLICITUD - '
004040                BSEICOM-DESCR-MENSAJE
004050     END-IF.
004060 0300-EXIT.
004070     EXIT.
004080*----------------------*
004090 0400-ARMAR-RESULTADO.
004100*    CON LA RED DE ENLACE QUE REGRESO BSEI002 (BSEI002L-RED-    *
004110*    ENLACE, HASTA BSEI002L-RED-CANTIDAD RENGLONES) SE ARMAN    *
004120*    LAS TRES LISTAS QUE VA A LLEVAR LA TRAMA DE SALIDA: EMAILS *
004130*    DISTINTOS, TELEFONOS DISTINTOS Y CONTACT-ID SECUNDARIOS.   *
004140*    DE PASO SE VAN ACUMULANDO LOS CONTADORES DE EMAILS Y       *
004150*    TELEFONOS DISTINTOS DE TODA LA CORRIDA PARA EL RESUMEN -   *
004160*    RQ4502B: ANTES ESTOS DOS CONTADORES SE QUEDABAN EN CERO    *
004170*    PORQUE NADIE LOS ACUMULABA; SE DETECTO AL COMPARAR EL      *
004180*    RESUMEN IMPRESO CONTRA UN CONTEO MANUAL DE UNA CORRIDA DE  *
004190*    PRUEBA Y NO COINCIDIA.                                     *
004200*----------------------*
004210*--- REGLA DE NEGOCIO 7 - ACUMULACION DE VALORES DISTINTOS ------
004220     MOVE ZEROS                  TO WS-EMAIL-COUNT
004230                                     WS-TELEFONO-COUNT
004240                                     WS-SECUNDARIO-COUNT.
004250     PERFORM 0410-ACUMULAR-DISTINTOS THRU 0410-EXIT
004260             VARYING WS-IX FROM 1 BY 1
004270             UNTIL WS-IX > BSEI002L-RED-CANTIDAD.
004280     PERFORM 0420-ORDENAR-SECUNDARIOS THRU 0420-EXIT.
004290     ADD  WS-EMAIL-COUNT          TO WS-CT-EMAILS-DISTINTOS.
004300     ADD  WS-TELEFONO-COUNT       TO WS-CT-TELEFONOS-DISTINTOS.
004310 0400-EXIT.
004320     EXIT.
004330*--------------------------*
004340 0410-ACUMULAR-DISTINTOS.
004350*    POR CADA RENGLON DE LA RED: SI EL EMAIL NO ESTA YA EN LA   *
004360*    LISTA SE AGREGA (0411); SI EL TELEFONO NO ESTA YA EN LA    *
004370*    LISTA SE AGREGA (0412); Y SI EL RENGLON ES UN ENLACE       *
004380*    SECUNDARIO SE AGREGA SU CONTACT-ID A LA LISTA DE           *
004390*    SECUNDARIOS (ESTA ULTIMA NO NECESITA DEDUPLICAR PORQUE     *
004400*    CADA CONTACT-ID APARECE UNA SOLA VEZ EN LA RED).           *
004410*    REGLA DE NEGOCIO 7 DEL DISENO: LA TRAMA DE RESULTADO LLEVA *
004420*    LOS VALORES DISTINTOS, NO LOS RENGLONES CRUDOS DE LA RED.  *
004430*--------------------------*
004440     IF BSEI002L-RED-EMAIL (WS-IX) NOT = SPACES
004450        MOVE 'N'                 TO WX-SW-FOUND
004460        PERFORM 0411-BUSCAR-EMAIL THRU 0411-EXIT
004470                VARYING WS-JX FROM 1 BY 1
004480                UNTIL (WS-JX > WS-EMAIL-COUNT)
004490                   OR WX-VALOR-YA-EXISTE
004500        IF NOT WX-VALOR-YA-EXISTE
004510*        SOLO SE AGREGA SI NO SE ENCONTRO ANTES - ASI LA LISTA   *
004520*        QUEDA SIN REPETIDOS (VALORES DISTINTOS).                *
004530           ADD  1                TO WS-EMAIL-COUNT
004540           MOVE BSEI002L-RED-EMAIL (WS-IX)     TO
004550                  WS-EMAIL-ENTRY (WS-EMAIL-COUNT)
004560        END-IF
004570     END-IF.
004580     IF BSEI002L-RED-PHONE (WS-IX) NOT = SPACES
004590        MOVE 'N'                 TO WX-SW-FOUND
004600        PERFORM 0412-BUSCAR-TELEFONO THRU 0412-EXIT
004610                VARYING WS-JX FROM 1 BY 1
004620                UNTIL (WS-JX > WS-TELEFONO-COUNT)
004630                   OR WX-VALOR-YA-EXISTE
004640        IF NOT WX-VALOR-YA-EXISTE
004650           ADD  1                TO WS-TELEFONO-COUNT
004660           MOVE BSEI002L-RED-PHONE (WS-IX)     TO
004670                  WS-TELEFONO-ENTRY (WS-TELEFONO-COUNT)
004680        END-IF
004690     END-IF.
004700     IF BSEI002L-RED-LINK-PREC (WS-IX) = 'SECONDARY'
004710*    OJO: LA COMPARACION ES CONTRA EL LITERAL COMPLETO DE 9      *
004720*    POSICIONES TAL COMO LO DEFINE BSEIMAST (CM-LINK-IS-         *
004730*    SECONDARY); BSEI002L-RED-LINK-PREC SE LLENA CON ESE MISMO   *
004740*    VALOR EN 0462-EXPORTAR-UN-RENGLON DE BSEI002.               *
004750        ADD  1                   TO WS-SECUNDARIO-COUNT
004760        MOVE BSEI002L-RED-ID (WS-IX)            TO
004770              WS-SECUNDARIO-ENTRY (WS-SECUNDARIO-COUNT)
004780     END-IF.
004790 0410-EXIT.
004800     EXIT.
004810*--------------------------*
004820 0411-BUSCAR-EMAIL.
004830*    COMPARA CONTRA UNA POSICION DE LA LISTA YA ARMADA; EL      *
004840*    PERFORM VARYING DE 0410 LO RECORRE HASTA ENCONTRARLO O     *
004850*    AGOTAR LA LISTA.                                            *
004860*--------------------------*
004870     IF WS-EMAIL-ENTRY (WS-JX) = BSEI002L-RED-EMAIL (WS-IX)
004880*    COMPARACION DIRECTA DE X(50) - AMBOS CAMPOS VIENEN YA EN    *
004890*    MAYUSCULAS DESDE LA APLICACION QUE ARMA LA SOLICITUD.       *
004900        MOVE 'S'                 TO WX-SW-FOUND
004910     END-IF.
004920 0411-EXIT.
004930     EXIT.
004940*--------------------------*
004950 0412-BUSCAR-TELEFONO.
004960*    IGUAL QUE 0411-BUSCAR-EMAIL PERO CONTRA LA LISTA DE        *
004970*    TELEFONOS.                                                  *
004980*--------------------------*
004990     IF WS-TELEFONO-ENTRY (WS-JX) = BSEI002L-RED-PHONE (WS-IX)
005000*    COMPARACION DIRECTA DE X(20).                               *
005010        MOVE 'S'                 TO WX-SW-FOUND
005020     END-IF.
005030 0412-EXIT.
005040     EXIT.
005050*----------------------------*
005060 0420-ORDENAR-SECUNDARIOS.
005070*    LA TRAMA DE SALIDA DEBE LLEVAR LOS CONTACT-ID SECUNDARIOS  *
005080*    EN ORDEN ASCENDENTE (REGLA DE NEGOCIO 7) - COMO NO SE SABE *
005090*    EN QUE ORDEN LOS ARMO BSEI002, AQUI SE ORDENAN CON UNA     *
005100*    BURBUJA SENCILLA (LA LISTA NUNCA PASA DE 20 RENGLONES, NO  *
005110*    VALE LA PENA UN ORDENAMIENTO MAS SOFISTICADO).             *
005120*----------------------------*
005130*--- REGLA DE NEGOCIO 7 - SECUNDARIOS EN ORDEN ASCENDENTE -------
005140     IF WS-SECUNDARIO-COUNT > 1
005150*    SI SOLO HAY UN SECUNDARIO (O NINGUNO) NO HAY NADA QUE       *
005160*    ORDENAR - SE EVITA EL PERFORM VARYING DE BALDE.             *
005170        PERFORM 0421-PASADA-DE-BURBUJA THRU 0421-EXIT
005180                VARYING WS-IX FROM 1 BY 1
005190                UNTIL WS-IX > WS-SECUNDARIO-COUNT
005200     END-IF.
005210 0420-EXIT.
005220     EXIT.
005230*--------------------------*
005240 0421-PASADA-DE-BURBUJA.
005250*    UNA PASADA COMPLETA DE LA BURBUJA; 0420 LA REPITE TANTAS   *
005260*    VECES COMO RENGLONES HAYA EN LA LISTA.                     *
005270*--------------------------*
005280     PERFORM 0422-COMPARAR-Y-PERMUTAR THRU 0422-EXIT
005290             VARYING WS-JX FROM 1 BY 1
005300             UNTIL WS-JX > WS-SECUNDARIO-COUNT - 1.
005310 0421-EXIT.
005320     EXIT.
005330*------------------------------*
005340 0422-COMPARAR-Y-PERMUTAR.
005350*    COMPARA DOS RENGLONES CONSECUTIVOS Y LOS INTERCAMBIA SI    *
005360*    ESTAN FUERA DE ORDEN, USANDO WS-ID-NUM COMO TEMPORAL DEL   *
005370*    SWAP.                                                       *
005380*------------------------------*
005390     IF WS-SECUNDARIO-ENTRY (WS-JX) >
005400*    COMPARACION NUMERICA DE CONTACT-ID (PIC 9(09)) - EL MAYOR   *
005410*    SE RECORRE HACIA ADELANTE EN LA LISTA.                      *
005420                        WS-SECUNDARIO-ENTRY (WS-JX + 1)
005430        MOVE WS-SECUNDARIO-ENTRY (WS-JX)      TO WS-ID-NUM
005440        MOVE WS-SECUNDARIO-ENTRY (WS-JX + 1)  TO
005450                 WS-SECUNDARIO-ENTRY (WS-JX)
005460        MOVE WS-ID-NUM                        TO
005470                 WS-SECUNDARIO-ENTRY (WS-JX + 1)
005480     END-IF.
005490 0422-EXIT.
005500     EXIT.
005510*--------------------------*
005520 0500-ESCRIBIR-RESULTADO.
005530*    ARMA LA TRAMA BSEI001O COMPLETA (PRIMARY-ID, CONTADORES Y  *
005540*    LAS TRES LISTAS YA ORDENADAS/DEDUPLICADAS) Y LA ESCRIBE EN *
005550*    IDENTIFY-RESULT-FILE. EL INITIALIZE AL PRINCIPIO EVITA QUE *
005560*    QUEDE BASURA DE LA SOLICITUD ANTERIOR EN LAS POSICIONES    *
005570*    NO USADAS DE LOS OCCURS.                                   *
005580*--------------------------*
005590     INITIALIZE BSEI001O-TRAMA.
005600*    (RQ0740) EL INITIALIZE PONE TODAS LAS TABLAS DE BSEI001O EN *
005610*    SPACES/ZEROS SEGUN SU PICTURE - NECESARIO DESDE QUE LAS     *
005620*    LISTAS SE AMPLIARON, PORQUE UNA SOLICITUD CON POCOS         *
005630*    SECUNDARIOS YA NO LLENABA TODA LA TRAMA Y QUEDABA BASURA    *
005640*    DE LA SOLICITUD ANTERIOR EN LAS POSICIONES SOBRANTES.       *
005650     MOVE BSEI002L-PRIMARY-ID    TO BSEI001O-PRIMARY-ID.
005660     MOVE WS-EMAIL-COUNT         TO BSEI001O-EMAIL-COUNT.
005670*    LOS TRES CONTADORES DE LA TRAMA REFLEJAN CUANTAS POSICIONES *
005680*    DE CADA TABLA VIENEN LLENAS - LA APLICACION QUE RECIBE EL   *
005690*    RESULTADO NO DEBE LEER MAS ALLA DE ESTOS CONTADORES.        *
005700     MOVE WS-TELEFONO-COUNT      TO BSEI001O-PHONE-COUNT.
005710     MOVE WS-SECUNDARIO-COUNT    TO BSEI001O-SECUNDARIO-COUNT.
005720     PERFORM 0510-COPIAR-EMAIL THRU 0510-EXIT
005730             VARYING WS-IX FROM 1 BY 1
005740             UNTIL WS-IX > WS-EMAIL-COUNT.
005750     PERFORM 0520-COPIAR-TELEFONO THRU 0520-EXIT
005760             VARYING WS-IX FROM 1 BY 1
005770             UNTIL WS-IX > WS-TELEFONO-COUNT.
005780     PERFORM 0530-COPIAR-SECUNDARIO THRU 0530-EXIT
005790             VARYING WS-IX FROM 1 BY 1
005800             UNTIL WS-IX > WS-SECUNDARIO-COUNT.
005810     WRITE BSEI001O-TRAMA.
005820 0500-EXIT.
005830     EXIT.
005840*--------------------------*
005850 0510-COPIAR-EMAIL.
005860*    COPIA UN EMAIL DE LA LISTA DE TRABAJO A LA TRAMA DE SALIDA.*
005870*--------------------------*
005880     MOVE WS-EMAIL-ENTRY (WS-IX) TO BSEI001O-EMAILS (WS-IX).
005890 0510-EXIT.
005900     EXIT.
005910*--------------------------*
005920 0520-COPIAR-TELEFONO.
005930*    COPIA UN TELEFONO DE LA LISTA DE TRABAJO A LA TRAMA.       *
005940*--------------------------*
005950     MOVE WS-TELEFONO-ENTRY (WS-IX) TO BSEI001O-PHONES (WS-IX).
005960 0520-EXIT.
005970     EXIT.
005980*--------------------------*
005990 0530-COPIAR-SECUNDARIO.
006000*    COPIA UN CONTACT-ID SECUNDARIO DE LA LISTA DE TRABAJO A LA *
006010*    TRAMA.                                                      *
006020*--------------------------*
006030     MOVE WS-SECUNDARIO-ENTRY (WS-IX) TO
006040                 BSEI001O-SECUNDARIOS (WS-IX).
006050 0530-EXIT.
006060     EXIT.
006070*----------------------*
006080 0600-IMPRIMIR-RESUMEN.
006090*    ENCABEZADO DEL REPORTE DE FIN DE CORRIDA CON LA FECHA YA   *
006100*    EXPANDIDA A 4 DIGITOS DE ANIO (RQ1298/RQ4417). SI EL       *
006110*    SWITCH UPSI-0 ESTA EN MODO SILENCIOSO NO SE IMPRIME NADA - *
006120*    ESTO LO USA SOLAMENTE EL EQUIPO DE PRUEBAS DE VOLUMEN.     *
006130*----------------------*
006140     IF WS-MODO-SILENCIOSO-UPSI NOT = '1'
006150        MOVE SPACES               TO RPT-LINEA
006160        STRING 'RESUMEN DE CORRIDA BSEI001  FECHA '
006170                        DELIMITED BY SIZE
006180               WS-HOY-CCYY                   DELIMITED BY SIZE
006190               '-'                            DELIMITED BY SIZE
006200               WS-HOY-MM                      DELIMITED BY SIZE
006210               '-'                            DELIMITED BY SIZE
006220               WS-HOY-DD                      DELIMITED BY SIZE
006230               INTO RPT-LINEA
006240        WRITE RPT-LINEA AFTER ADVANCING TOP-OF-FORM
006250        PERFORM 0610-IMPRIMIR-LINEA-RESUMEN THRU 0610-EXIT
006260     END-IF.
006270 0600-EXIT.
006280     EXIT.
006290*--------------------------------*
006300 0610-IMPRIMIR-LINEA-RESUMEN.
006310*    UNA LINEA POR CONTADOR. LOS PRIMEROS CUATRO (SOLICITUDES,  *
006320*    PRIMARIOS NUEVOS, SECUNDARIOS NUEVOS, PROMOCIONES) VIENEN  *
006330*    DE LOS INDICADORES QUE REGRESA BSEI002 EN CADA SOLICITUD;  *
006340*    LOS ULTIMOS DOS (EMAILS/TELEFONOS DISTINTOS) SON TOTALES   *
006350*    DE TODA LA CORRIDA, ACUMULADOS EN 0400-ARMAR-RESULTADO -   *
006360*    VER NOTA RQ4502B ARRIBA EN ESE PARRAFO.                    *
006370*--------------------------------*
006380     MOVE WS-CT-SOLICITUDES       TO WS-CTR-EDITADO.
006390     MOVE SPACES                  TO RPT-LINEA.
006400     STRING 'SOLICITUDES PROCESADAS .......... '
006410                        DELIMITED BY SIZE
006420            WS-CTR-EDITADO               DELIMITED BY SIZE
006430            INTO RPT-LINEA.
006440     WRITE RPT-LINEA AFTER ADVANCING 2 LINES.
006450     MOVE WS-CT-PRIMARIOS-NUEVOS  TO WS-CTR-EDITADO.
006460     MOVE SPACES                  TO RPT-LINEA.
006470     STRING 'PRIMARIOS NUEVOS ................ '
006480                        DELIMITED BY SIZE
006490            WS-CTR-EDITADO               DELIMITED BY SIZE
006500            INTO RPT-LINEA.
006510     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
006520     MOVE WS-CT-SECUNDARIOS-NUEVOS TO WS-CTR-EDITADO.
006530     MOVE SPACES                  TO RPT-LINEA.
006540     STRING 'SECUNDARIOS NUEVOS ............... '
006550                        DELIMITED BY SIZE
006560            WS-CTR-EDITADO               DELIMITED BY SIZE
006570            INTO RPT-LINEA.
006580     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
006590     MOVE WS-CT-PROMOCIONES       TO WS-CTR-EDITADO.
006600     MOVE SPACES                  TO RPT-LINEA.
006610     STRING 'PROMOCIONES DE PRIMARIO .......... '
006620                        DELIMITED BY SIZE
006630            WS-CTR-EDITADO               DELIMITED BY SIZE
006640            INTO RPT-LINEA.
006650     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
006660     MOVE WS-CT-EMAILS-DISTINTOS  TO WS-CTR-EDITADO.
006670     MOVE SPACES                  TO RPT-LINEA.
006680     STRING 'EMAILS DISTINTOS EN TODA LA CORRIDA  '
006690                        DELIMITED BY SIZE
006700            WS-CTR-EDITADO               DELIMITED BY SIZE
006710            INTO RPT-LINEA.
006720     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
006730     MOVE WS-CT-TELEFONOS-DISTINTOS TO WS-CTR-EDITADO.
006740     MOVE SPACES                  TO RPT-LINEA.
006750     STRING 'TELEFONOS DISTINTOS EN TODA LA CORRIDA '
006760                        DELIMITED BY SIZE
006770            WS-CTR-EDITADO               DELIMITED BY SIZE
006780            INTO RPT-LINEA.
006790     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
006800 0610-EXIT.
006810     EXIT.
006820*----------------------*
006830 0700-TERMINAR-RUTINA.
006840*    MANDA A BSEI002 LA FUNCION 'CERRAR ' PARA QUE REGRABE SU   *
006850*    TABLA EN MEMORIA AL MAESTRO CONTACT-MASTER (FO9004 - SIN   *
006860*    ESTA LLAMADA SE PERDIAN LOS CAMBIOS DEL DIA), IMPRIME EL   *
006870*    RESUMEN Y CIERRA LOS TRES ARCHIVOS DE ESTE PROGRAMA.       *
006880*----------------------*
006890     MOVE 'CERRAR '               TO BSEICOM-FUNCION.
006900     CALL 'BSEI002'    USING BSEICOM-SOBRE, BSEI002L-DATOS.
006910     IF NOT BSEICOM-RC-OK
006920        DISPLAY 'BSEI001 - ERROR CERRANDO MAESTRO - '
006930                BSEICOM-DESCR-MENSAJE
006940     END-IF.
006950     PERFORM 0600-IMPRIMIR-RESUMEN THRU 0600-EXIT.
006960     CLOSE IDENTIFY-REQUEST-FILE
006970           IDENTIFY-RESULT-FILE
006980           RPT-SUMARIO.
006990 0700-EXIT.
007000     EXIT.
007010*----------------------------------------------------------------*
007020*    NOTAS DE OPERACION - BSEI001                                *
007030*----------------------------------------------------------------*
007040*    ESTE PROGRAMA SE CORRE UNA VEZ POR CADA LOTE DE             *
007050*    SOLICITUDES DE IDENTIFICACION QUE LLEGA AL BUS DE           *
007060*    SERVICIO EMPRESARIAL. NO SE DISENO PARA CORRER EN           *
007070*    PARALELO CONTRA EL MISMO MAESTRO CONTACT-MASTER -           *
007080*    DOS CORRIDAS SIMULTANEAS PODRIAN PISARSE LOS CAMBIOS        *
007090*    PORQUE BSEI002 CARGA TODO A TABLA EN 'ABRIR  ' Y            *
007100*    REGRABA TODO EN 'CERRAR '. OPERACION LO SABE Y LO           *
007110*    ENCADENA CON EL RESTO DEL LOTE NOCTURNO PARA QUE            *
007120*    NUNCA CORRAN DOS INSTANCIAS A LA VEZ.                       *
007130*                                                                *
007140*    SI IDENTIFY-REQUEST-FILE VIENE VACIO EL PROGRAMA            *
007150*    ABRE, LEE FIN DE ARCHIVO DE INMEDIATO, NO ENTRA AL          *
007160*    CICLO DE 0200 Y TERMINA NORMAL CON TODOS LOS                *
007170*    CONTADORES EN CERO - ESTO ES VALIDO Y NO SE                 *
007180*    CONSIDERA ERROR.                                            *
007190*                                                                *
007200*    CUALQUIER ERROR DE BSEI002 (FUNCION 'ABRIR  ' O             *
007210*    'PROCESA') SE DESPLIEGA POR DISPLAY Y, EN EL CASO           *
007220*    DE 'PROCESA', LA SOLICITUD EN TURNO SIMPLEMENTE NO          *
007230*    GENERA RENGLON DE SALIDA - EL PROCESO NO SE                 *
007240*    DETIENE POR UNA SOLA SOLICITUD MALA.                        *
007250*----------------------------------------------------------------*
007260*----------------------------------------------------------------*
007270*    FIN DEL PROGRAMA BSEI001                                    *
007280*----------------------------------------------------------------*
