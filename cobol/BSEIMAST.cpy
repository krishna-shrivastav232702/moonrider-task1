000100*================================================================*
000110*    COPY          BSEIMAST                                     *
000120*    SISTEMA       BSE - BUS DE SERVICIO EMPRESARIAL            *
000130*    OBJETO        LAYOUT DE MAESTRO  CONTACT-MASTER            *
000140*    DESCRIPCION   UN REGISTRO POR CONTACTO CONOCIDO POR LA     *
000150*                  RUTINA DE RECONCILIACION DE IDENTIDAD.       *
000160*                  CARGADO COMPLETO A TABLA POR BSEI002 EN      *
000170*                  FUNCION 'ABRIR ' Y REGRABADO EN 'CERRAR '.   *
000180*----------------------------------------------------------------*
000190*    FO8891 03/02/86 PAMH  VERSION ORIGINAL DEL LAYOUT          *
000200*    FO8891 11/02/86 EJRG  SE AGREGA CM-CONTACT-SEQ COMO        *
000210*                          DESEMPATE DE FECHA DE ALTA           *
000220*    FO9004 19/09/88 PAMH  SE AGREGA INDICADOR DE BAJA LOGICA   *
000230*                          CM-CONTACT-DELETED                   *
000240*    RQ1298 25/01/99 HGTZ  AJUSTE DE SIGLO - VER CM-CONTACT-RFC *
000250*                          PARA REDEFINES DE 4 DIGITOS DE ANIO  *
000260*================================================================*
000270 01  CM-CONTACT-RECORD.
000280     02  CM-CONTACT-ID           PIC 9(09).
000290     02  CM-CONTACT-EMAIL        PIC X(50).
000300     02  CM-CONTACT-PHONE        PIC X(20).
000310     02  CM-CONTACT-LINKED-ID    PIC 9(09).
000320     02  CM-CONTACT-LINK-PREC    PIC X(09).
000330         88  CM-LINK-IS-PRIMARY       VALUE 'PRIMARY  '.
000340         88  CM-LINK-IS-SECONDARY     VALUE 'SECONDARY'.
000350     02  CM-CONTACT-CREATED      PIC 9(08).
000360     02  CM-CONTACT-CREATED-R REDEFINES
000370         CM-CONTACT-CREATED.
000380         03  CM-CREATED-CCYY     PIC 9(04).
000390         03  CM-CREATED-MM       PIC 9(02).
000400         03  CM-CREATED-DD       PIC 9(02).
000410     02  CM-CONTACT-SEQ           PIC 9(04).
000420     02  CM-CONTACT-DELETED       PIC X(01).
000430         88  CM-IS-DELETED             VALUE 'Y'.
000440         88  CM-IS-NOT-DELETED         VALUE 'N'.
000450*    ------------- RENGLON RESERVADO PARA EXPANSION FUTURA -----*
000460     02  CM-CONTACT-RFC.
000470         03  CM-RFC-SIGLO-ALTA    PIC 9(02).
000480         03  FILLER               PIC X(05).
000490     02  FILLER                   PIC X(30).
